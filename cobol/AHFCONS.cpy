000010*****************************************************************
000020*    AHFCONS  --  AHU FDD FIXED ENGINEERING CONSTANTS            *
000030*    COPY MEMBER - READ ONLY - DO NOT ALTER AT THE PROGRAM LEVEL *
000040*-----------------------------------------------------------------
000050* MAINT LOG..                                                    *
000060*  1987-04-02  RLH  CR40117  ORIGINAL MEMBER FOR AHU FDD PROJECT *
000070*  1991-06-19  RLH  CR40202  ADDED ROLLING-WINDOW-SIZE FOR FC1   *
000080*  2003-02-11  RLH  CR40266  ADDED DELTA-OS-MAX FOR FC4 HUNTING  *
000090*****************************************************************
000100 77  AHF-CONS-LEVEL               PIC X(04) VALUE 'V003'.
000110 01  AHF-CONSTANTS.
000120     05  AHF-OUTDOOR-DEGF-ERR-THRES   PIC S9(2)V9(1) COMP-3
000130                                       VALUE +5.0.
000140     05  AHF-MIX-DEGF-ERR-THRES       PIC S9(2)V9(1) COMP-3
000150                                       VALUE +5.0.
000160     05  AHF-RETURN-DEGF-ERR-THRES    PIC S9(2)V9(1) COMP-3
000170                                       VALUE +2.0.
000180     05  AHF-VFD-SPEED-PCT-ERR-THRES  PIC S9(1)V9(2) COMP-3
000190                                       VALUE +.05.
000200     05  AHF-VFD-SPEED-PCT-MAX        PIC S9(1)V9(2) COMP-3
000210                                       VALUE +.99.
000220     05  AHF-DUCT-STATIC-INCH-THRES   PIC S9(1)V9(2) COMP-3
000230                                       VALUE +.10.
000240     05  AHF-MIN-OA-DPR               PIC S9(1)V9(2) COMP-3
000250                                       VALUE +.20.
000260     05  AHF-DELTA-OS-MAX             PIC S9(3) COMP-3 VALUE +7.
000270     05  AHF-ROLLING-WINDOW-SIZE      PIC S9(3) COMP-3 VALUE +10.
000280* POINT NAMES CARRIED AS FIXED CONSTANTS SO AHFTSLD AND AHFTSEV
000290* CAN LOCATE THE THREE FC1 SENSOR COLUMNS IN THE TS STORE.
000300     05  AHF-TS-NAME-VFD-SPEED        PIC X(40)
000310          VALUE 'Supply_Fan_VFD_Speed_Sensor'.
000320     05  AHF-TS-NAME-DUCT-STATIC      PIC X(40)
000330          VALUE 'Supply_Air_Duct_Static_Pressure_Sensor'.
000340     05  AHF-TS-NAME-DUCT-SP          PIC X(40)
000350          VALUE 'Supply_Air_Duct_Static_Pressure_Setpoint'.
000360     05  FILLER                       PIC X(08) VALUE SPACES.
