000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AHFFDD1.
000030 AUTHOR. R L HANLEY.
000040 INSTALLATION. FACILITIES ENGINEERING DATA PROCESSING.
000050 DATE-WRITTEN. 03/1987.
000060 DATE-COMPILED.
000070 SECURITY. FACILITIES ENGINEERING - INTERNAL USE ONLY.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SPECIAL-NAMES.
000110     C01 IS TOP-OF-FORM.
000120 INPUT-OUTPUT SECTION.
000130 FILE-CONTROL.
000140     SELECT AHU-READINGS-FILE ASSIGN TO AHUREADS
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS WS-AHUREAD-STATUS.
000170     SELECT FLAGGED-DETAIL-FILE ASSIGN TO FLAGDTL
000180         ORGANIZATION IS SEQUENTIAL
000190         FILE STATUS IS WS-FLAGDTL-STATUS.
000200     SELECT HOURLY-OS-FILE ASSIGN TO HROSSUM
000210         ORGANIZATION IS SEQUENTIAL
000220         FILE STATUS IS WS-HROSSUM-STATUS.
000230 DATA DIVISION.
000240 FILE SECTION.
000250 FD  AHU-READINGS-FILE
000260     RECORDING MODE IS F.
000270 01  AHU-READING.
000280     COPY AHFREAD.
000290 FD  FLAGGED-DETAIL-FILE
000300     RECORDING MODE IS F.
000310     COPY AHFFLAG.
000320 FD  HOURLY-OS-FILE
000330     RECORDING MODE IS F.
000340     COPY AHFHRSM.
000350*****************************************************************
000360*                                                                *
000370*A    ABSTRACT..                                                *
000380*  DETAIL PASS OF THE AHU FAULT DETECTION AND DIAGNOSTICS BATCH.*
000390*  READS THE AHU SENSOR READING FILE IN ASCENDING TIMESTAMP     *
000400*  ORDER, EVALUATES THE FC1/FC2/FC3 PER-RECORD RULES AND THE    *
000410*  FC4 OPERATING-STATE HUNTING DETECTOR, WRITES THE FLAGGED     *
000420*  DETAIL FILE AND THE HOURLY OPERATING-STATE SUMMARY FILE.     *
000430*  STATISTICS AND THE PRINTED REPORT ARE PRODUCED DOWNSTREAM    *
000440*  BY AHFFDD2.                                                  *
000450*                                                                *
000460*J    JCL..                                                     *
000470*                                                                *
000480* //AHFFDD1  EXEC PGM=AHFFDD1                                   *
000490* //SYSOUT   DD SYSOUT=*                                        *
000500* //AHUREADS DD DISP=SHR,DSN=FE.AHU.READINGS.DATA                *
000510* //FLAGDTL  DD DSN=FE.AHU.FLAGGED.DETAIL,                       *
000520* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000530* //            SPACE=(CYL,(5,3),RLSE)                          *
000540* //HROSSUM  DD DSN=FE.AHU.HOURLY.OS.SUMMARY,                    *
000550* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000560* //            SPACE=(CYL,(2,1),RLSE)                          *
000570* //SYSIPT   DD DUMMY                                            *
000580*                                                                *
000590*P    ENTRY PARAMETERS..                                        *
000600*     NONE.                                                     *
000610*                                                                *
000620*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000630*     I/O ERROR ON FILES                                        *
000640*     FC4 ANALOG COMMAND SIGNAL OUT OF RANGE (FATAL)             *
000650*                                                                *
000660*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000670*     NONE.                                                     *
000680*                                                                *
000690*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000700*     AHFCONS  ---- FIXED ENGINEERING THRESHOLD CONSTANTS       *
000710*****************************************************************
000720*****************************************************************
000730*    AHFFDD1  -- AHU FAULT DETECTION AND DIAGNOSTICS - DETAIL   *
000740*    PASS - FC1/FC2/FC3 RULE EVALUATOR, FC4 HUNTING DETECTOR    *
000750*-----------------------------------------------------------------
000760* CHANGE LOG..                                                   *
000770*  1987-03-15  RLH  CR40117  ORIGINAL PROGRAM-FC1 EVALUATOR ONLY*
000780*  1987-04-02  RLH  CR40118  ADDED FC2/FC3 MIXED-AIR EVALUATORS *
000790*  1991-06-19  RLH  CR40202  FC1 WINDOW SIZE MOVED TO AHFCONS   *
000800*  1993-10-05  TJM  CR40219  CONFORMED TO WIDENED TS BREAKOUT   *
000810*  1998-11-09  TJM  CR41900  Y2K - VERIFIED 4-DIGIT YEAR WINDOW *
000820*  2003-02-11  TJM  CR40266  ADDED FC4 HUNTING DETECTOR/HROSSUM *
000830*  2009-02-03  RLH  CR40271  TIGHTENED FC4 VALIDATION MESSAGES  *
000840*  2011-07-18  TJM  CR40284  ADDED WINDOW-SIZE BOUNDS CHECK AT  *
000850*                            INITIALIZATION, CONSTANTS LEVEL    *
000860*                            DISPLAY FOR LOAD-MODULE AUDITING   *
000870*****************************************************************
000880 EJECT
000890 WORKING-STORAGE SECTION.
000900 01  FILLER PIC X(32)
000910     VALUE 'AHFFDD1 WORKING STORAGE BEGINS '.
000920*****************************************************************
000930*    READ ONLY CONSTANTS
000940*****************************************************************
000950     COPY AHFCONS.
000960 EJECT
000970*****************************************************************
000980*    SWITCHES AND FILE STATUS
000990*****************************************************************
001000 01  WS-SWITCHES.
001010     05  WS-EOF-IND                    PIC X(01) VALUE 'N'.
001020         88  END-OF-FILE                     VALUE 'Y'.
001030         88  NOT-END-OF-FILE                 VALUE 'N'.
001040     05  WS-FIRST-REC-IND               PIC X(01) VALUE 'Y'.
001050         88  FIRST-RECORD                    VALUE 'Y'.
001060         88  NOT-FIRST-RECORD                VALUE 'N'.
001070     05  FILLER                        PIC X(10).
001080 01  WS-FILE-STATUS-AREA.
001090     05  WS-AHUREAD-STATUS             PIC X(02).
001100         88  AHUREAD-OK                      VALUE '00'.
001110         88  AHUREAD-EOF                     VALUE '10'.
001120     05  WS-FLAGDTL-STATUS             PIC X(02).
001130         88  FLAGDTL-OK                      VALUE '00'.
001140     05  WS-HROSSUM-STATUS             PIC X(02).
001150         88  HROSSUM-OK                      VALUE '00'.
001160     05  FILLER                        PIC X(10).
001170 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUS-AREA.
001180     05  WS-ALL-STATUSES-TEXT          PIC X(16).
001190 EJECT
001200*****************************************************************
001210*    FC1 ROLLING WINDOW WORK AREA - LAST N RULE RESULTS
001220*****************************************************************
001230 77  WS-MAX-WINDOW-SIZE            PIC S9(3) COMP VALUE 10.
001240 01  WS-FC1-WINDOW-AREA.
001250     05  WS-FC1-RULE-RESULT            PIC 9 COMP-3 VALUE 0.
001260     05  WS-FC1-WINDOW-PTR             PIC S9(3) COMP VALUE 0.
001270     05  WS-FC1-WINDOW-FILLED          PIC S9(3) COMP VALUE 0.
001280     05  WS-FC1-WINDOW-SUM             PIC S9(3) COMP VALUE 0.
001290     05  WS-FC1-WINDOW-TABLE OCCURS 10 TIMES
001300                                       INDEXED BY WS-FC1-IDX
001310                                       PIC 9 COMP-3.
001320     05  FILLER                        PIC X(04).
001330 EJECT
001340*****************************************************************
001350*    FC2/FC3 LIMIT WORK AREA
001360*****************************************************************
001370 01  WS-FC2-FC3-WORK-AREA.
001380     05  WS-FC2-RAT-LIMIT              PIC S9(3)V99 COMP-3.
001390     05  WS-FC2-OAT-LIMIT              PIC S9(3)V99 COMP-3.
001400     05  WS-FC2-MIN-LIMIT              PIC S9(3)V99 COMP-3.
001410     05  WS-FC2-MAT-LIMIT              PIC S9(3)V99 COMP-3.
001420     05  WS-FC3-RAT-LIMIT              PIC S9(3)V99 COMP-3.
001430     05  WS-FC3-OAT-LIMIT              PIC S9(3)V99 COMP-3.
001440     05  WS-FC3-MAX-LIMIT              PIC S9(3)V99 COMP-3.
001450     05  WS-FC3-MAT-LIMIT              PIC S9(3)V99 COMP-3.
001460     05  FILLER                        PIC X(08).
001470 EJECT
001480*****************************************************************
001490*    FC4 OPERATING-STATE AND HOURLY BREAK WORK AREA
001500*****************************************************************
001510 01  WS-FC4-WORK-AREA.
001520     05  WS-CURRENT-STATE              PIC 9 COMP-3 VALUE 0.
001530     05  WS-PREVIOUS-STATE             PIC 9 COMP-3 VALUE 0.
001540     05  WS-PREV-HOUR-PREFIX           PIC X(13) VALUE SPACES.
001550     05  WS-PREV-HOUR-PARTS REDEFINES WS-PREV-HOUR-PREFIX.
001560         10  WS-PREV-HOUR-YEAR         PIC X(04).
001570         10  FILLER                    PIC X(01).
001580         10  WS-PREV-HOUR-MONTH        PIC X(02).
001590         10  FILLER                    PIC X(01).
001600         10  WS-PREV-HOUR-DAY          PIC X(02).
001610         10  FILLER                    PIC X(01).
001620         10  WS-PREV-HOUR-HOUR         PIC X(02).
001630     05  WS-TOTAL-HOURS-PROCESSED      PIC S9(5) COMP-3 VALUE 0.
001640     05  WS-HOURS-FLAGGED              PIC S9(5) COMP-3 VALUE 0.
001650     05  FILLER                        PIC X(10).
001660*-----------------------------------------------------------------
001670*    DISPLAYABLE VIEW OF THE RUN DATE, FOR ABEND MESSAGES
001680*-----------------------------------------------------------------
001690 01  WS-RUN-DATE-AREA.
001700     05  WS-RUN-DATE-YYMMDD            PIC 9(06).
001710     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
001720         10  WS-RUN-DATE-YY            PIC 9(02).
001730         10  WS-RUN-DATE-MM            PIC 9(02).
001740         10  WS-RUN-DATE-DD            PIC 9(02).
001750     05  FILLER                        PIC X(06).
001760 EJECT
001770*****************************************************************
001780*    ABEND AND ERROR MESSAGE WORK AREA
001790*****************************************************************
001800 01  WS-MESSAGE-AREA.
001810     05  WS-MSG-FIELD-NAME             PIC X(20) VALUE SPACES.
001820     05  WS-MSG-IO-ERROR               PIC X(30)
001830          VALUE 'I/O ERROR ON FILE -'.
001840     05  WS-MSG-FC4-RANGE              PIC X(38)
001850          VALUE 'FC4 COMMAND SIGNAL OUT OF RANGE 0-1 -'.
001860     05  FILLER                        PIC X(06).
001870 PROCEDURE DIVISION.
001880*****************************************************************
001890*                     CONTROL PROCESS                           *
001900*****************************************************************
001910 0000-CONTROL-PROCESS.
001920     PERFORM 1000-INITIALIZATION
001930         THRU 1099-INITIALIZATION-EXIT.
001940     PERFORM 1100-OPEN-FILES
001950         THRU 1199-OPEN-FILES-EXIT.
001960     PERFORM 2000-MAIN-PROCESS
001970         THRU 2099-MAIN-PROCESS-EXIT
001980         UNTIL END-OF-FILE.
001990     PERFORM EOJ9000-CLOSE-FILES
002000         THRU EOJ9099-CLOSE-FILES-EXIT.
002010     STOP RUN.
002020 EJECT
002030*****************************************************************
002040*                      INITIALIZATION                           *
002050*****************************************************************
002060 1000-INITIALIZATION.
002070     DISPLAY 'AHFFDD1 - CONSTANTS LEVEL - ' AHF-CONS-LEVEL.
002080     IF AHF-ROLLING-WINDOW-SIZE > WS-MAX-WINDOW-SIZE
002090         DISPLAY 'AHFFDD1 - ROLLING WINDOW SIZE EXCEEDS TABLE - '
002100             AHF-ROLLING-WINDOW-SIZE
002110         GO TO EOJ9900-ABEND
002120     END-IF.
002130     INITIALIZE WS-FC1-WINDOW-AREA
002140                WS-FC2-FC3-WORK-AREA
002150                WS-FC4-WORK-AREA.
002160     SET NOT-END-OF-FILE TO TRUE.
002170     SET FIRST-RECORD TO TRUE.
002180* GET CURRENT DATE FOR ABEND MESSAGE TIMESTAMPING
002190     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
002200 1099-INITIALIZATION-EXIT.
002210     EXIT.
002220 EJECT
002230*****************************************************************
002240*                       OPEN ALL FILES                          *
002250*****************************************************************
002260 1100-OPEN-FILES.
002270     OPEN INPUT AHU-READINGS-FILE.
002280     IF NOT AHUREAD-OK
002290         DISPLAY WS-MSG-IO-ERROR 'AHUREADS ' WS-AHUREAD-STATUS
002300         GO TO EOJ9900-ABEND
002310     END-IF.
002320     OPEN OUTPUT FLAGGED-DETAIL-FILE.
002330     IF NOT FLAGDTL-OK
002340         DISPLAY WS-MSG-IO-ERROR 'FLAGDTL  ' WS-FLAGDTL-STATUS
002350         GO TO EOJ9900-ABEND
002360     END-IF.
002370     OPEN OUTPUT HOURLY-OS-FILE.
002380     IF NOT HROSSUM-OK
002390         DISPLAY WS-MSG-IO-ERROR 'HROSSUM  ' WS-HROSSUM-STATUS
002400         GO TO EOJ9900-ABEND
002410     END-IF.
002420 1199-OPEN-FILES-EXIT.
002430     EXIT.
002440 EJECT
002450*****************************************************************
002460*                       MAIN PROCESS                            *
002470*****************************************************************
002480 2000-MAIN-PROCESS.
002490     PERFORM 2100-READ-NEXT-READING
002500         THRU 2199-READ-NEXT-READING-EXIT.
002510     IF NOT END-OF-FILE
002520         PERFORM 2200-VALIDATE-READING
002530             THRU 2299-VALIDATE-READING-EXIT
002540         PERFORM 2300-EVALUATE-FC1
002550             THRU 2399-EVALUATE-FC1-EXIT
002560         PERFORM 2400-EVALUATE-FC2-FC3
002570             THRU 2499-EVALUATE-FC2-FC3-EXIT
002580         PERFORM 2500-EVALUATE-FC4
002590             THRU 2599-EVALUATE-FC4-EXIT
002600         PERFORM 2600-WRITE-FLAGGED-DETAIL
002610             THRU 2699-WRITE-FLAGGED-DETAIL-EXIT
002620     END-IF.
002630 2099-MAIN-PROCESS-EXIT.
002640     EXIT.
002650 EJECT
002660*****************************************************************
002670*                   READ NEXT AHU READING                       *
002680*****************************************************************
002690 2100-READ-NEXT-READING.
002700     READ AHU-READINGS-FILE
002710         AT END
002720             SET END-OF-FILE TO TRUE
002730         NOT AT END
002740             IF NOT AHUREAD-OK
002750                 DISPLAY WS-MSG-IO-ERROR 'AHUREADS '
002760                     WS-AHUREAD-STATUS
002770                 GO TO EOJ9900-ABEND
002780             END-IF
002790     END-READ.
002800 2199-READ-NEXT-READING-EXIT.
002810     EXIT.
002820 EJECT
002830*****************************************************************
002840*              VALIDATE FC4 ANALOG COMMAND SIGNALS              *
002850*****************************************************************
002860 2200-VALIDATE-READING.
002870     IF READ-HTG-SIG < 0 OR READ-HTG-SIG > 1
002880         MOVE 'READ-HTG-SIG' TO WS-MSG-FIELD-NAME
002890         GO TO 2290-VALIDATE-ABORT
002900     END-IF.
002910     IF READ-CLG-SIG < 0 OR READ-CLG-SIG > 1
002920         MOVE 'READ-CLG-SIG' TO WS-MSG-FIELD-NAME
002930         GO TO 2290-VALIDATE-ABORT
002940     END-IF.
002950     IF READ-ECON-SIG < 0 OR READ-ECON-SIG > 1
002960         MOVE 'READ-ECON-SIG' TO WS-MSG-FIELD-NAME
002970         GO TO 2290-VALIDATE-ABORT
002980     END-IF.
002990     IF READ-VFD-SPEED < 0 OR READ-VFD-SPEED > 1
003000         MOVE 'READ-VFD-SPEED' TO WS-MSG-FIELD-NAME
003010         GO TO 2290-VALIDATE-ABORT
003020     END-IF.
003030     GO TO 2299-VALIDATE-READING-EXIT.
003040 2290-VALIDATE-ABORT.
003050     DISPLAY WS-MSG-FC4-RANGE WS-MSG-FIELD-NAME.
003060     DISPLAY 'RECORD TIMESTAMP - ' READ-TIMESTAMP.
003070     GO TO EOJ9900-ABEND.
003080 2299-VALIDATE-READING-EXIT.
003090     EXIT.
003100 EJECT
003110*****************************************************************
003120*         FC1 - DUCT STATIC PRESSURE FAULT, ROLLING WINDOW      *
003130*****************************************************************
003140 2300-EVALUATE-FC1.
003150     MOVE 0 TO WS-FC1-RULE-RESULT.
003160     IF READ-DUCT-STATIC <
003170             (READ-DUCT-SP - AHF-DUCT-STATIC-INCH-THRES)
003180         AND READ-VFD-SPEED >=
003190             (AHF-VFD-SPEED-PCT-MAX - AHF-VFD-SPEED-PCT-ERR-THRES)
003200         MOVE 1 TO WS-FC1-RULE-RESULT
003210     END-IF.
003220     PERFORM 2310-UPDATE-ROLLING-WINDOW
003230         THRU 2319-UPDATE-ROLLING-WINDOW-EXIT.
003240     IF WS-FC1-WINDOW-FILLED = AHF-ROLLING-WINDOW-SIZE
003250         AND WS-FC1-WINDOW-SUM = AHF-ROLLING-WINDOW-SIZE
003260         SET FC1-FAULT-ON TO TRUE
003270     ELSE
003280         MOVE 0 TO FLAG-FC1
003290     END-IF.
003300 2399-EVALUATE-FC1-EXIT.
003310     EXIT.
003320*-----------------------------------------------------------------
003330*    MAINTAIN CIRCULAR BUFFER OF LAST ROLLING-WINDOW-SIZE RESULTS
003340*-----------------------------------------------------------------
003350 2310-UPDATE-ROLLING-WINDOW.
003360     ADD 1 TO WS-FC1-WINDOW-PTR.
003370     IF WS-FC1-WINDOW-PTR > AHF-ROLLING-WINDOW-SIZE
003380         MOVE 1 TO WS-FC1-WINDOW-PTR
003390     END-IF.
003400     IF WS-FC1-WINDOW-FILLED < AHF-ROLLING-WINDOW-SIZE
003410         ADD 1 TO WS-FC1-WINDOW-FILLED
003420     ELSE
003430         SUBTRACT WS-FC1-WINDOW-TABLE(WS-FC1-WINDOW-PTR)
003440             FROM WS-FC1-WINDOW-SUM
003450     END-IF.
003460     MOVE WS-FC1-RULE-RESULT
003470         TO WS-FC1-WINDOW-TABLE(WS-FC1-WINDOW-PTR).
003480     ADD WS-FC1-RULE-RESULT TO WS-FC1-WINDOW-SUM.
003490 2319-UPDATE-ROLLING-WINDOW-EXIT.
003500     EXIT.
003510 EJECT
003520*****************************************************************
003530*         FC2/FC3 - MIXED AIR TOO COLD / TOO HOT                *
003540*****************************************************************
003550 2400-EVALUATE-FC2-FC3.
003560     COMPUTE WS-FC2-RAT-LIMIT =
003570         READ-RAT - AHF-RETURN-DEGF-ERR-THRES.
003580     COMPUTE WS-FC2-OAT-LIMIT =
003590         READ-OAT - AHF-OUTDOOR-DEGF-ERR-THRES.
003600     IF WS-FC2-RAT-LIMIT < WS-FC2-OAT-LIMIT
003610         MOVE WS-FC2-RAT-LIMIT TO WS-FC2-MIN-LIMIT
003620     ELSE
003630         MOVE WS-FC2-OAT-LIMIT TO WS-FC2-MIN-LIMIT
003640     END-IF.
003650     COMPUTE WS-FC2-MAT-LIMIT =
003660         READ-MAT + AHF-MIX-DEGF-ERR-THRES.
003670     IF WS-FC2-MAT-LIMIT < WS-FC2-MIN-LIMIT
003680         SET FC2-FAULT-ON TO TRUE
003690     ELSE
003700         MOVE 0 TO FLAG-FC2
003710     END-IF.
003720     COMPUTE WS-FC3-RAT-LIMIT =
003730         READ-RAT + AHF-RETURN-DEGF-ERR-THRES.
003740     COMPUTE WS-FC3-OAT-LIMIT =
003750         READ-OAT + AHF-OUTDOOR-DEGF-ERR-THRES.
003760     IF WS-FC3-RAT-LIMIT > WS-FC3-OAT-LIMIT
003770         MOVE WS-FC3-RAT-LIMIT TO WS-FC3-MAX-LIMIT
003780     ELSE
003790         MOVE WS-FC3-OAT-LIMIT TO WS-FC3-MAX-LIMIT
003800     END-IF.
003810     COMPUTE WS-FC3-MAT-LIMIT =
003820         READ-MAT - AHF-MIX-DEGF-ERR-THRES.
003830     IF WS-FC3-MAT-LIMIT > WS-FC3-MAX-LIMIT
003840         SET FC3-FAULT-ON TO TRUE
003850     ELSE
003860         MOVE 0 TO FLAG-FC3
003870     END-IF.
003880 2499-EVALUATE-FC2-FC3-EXIT.
003890     EXIT.
003900 EJECT
003910*****************************************************************
003920*    FC4 - OPERATING-STATE CLASSIFICATION AND HUNTING           *
003930*****************************************************************
003940 2500-EVALUATE-FC4.
003950     EVALUATE TRUE
003960         WHEN READ-VFD-SPEED > 0
003970             AND READ-HTG-SIG > 0
003980             AND READ-CLG-SIG = 0
003990             AND READ-ECON-SIG = AHF-MIN-OA-DPR
004000             MOVE 1 TO WS-CURRENT-STATE
004010         WHEN READ-VFD-SPEED > 0
004020             AND READ-HTG-SIG = 0
004030             AND READ-CLG-SIG = 0
004040             AND READ-ECON-SIG > AHF-MIN-OA-DPR
004050             MOVE 2 TO WS-CURRENT-STATE
004060         WHEN READ-VFD-SPEED > 0
004070             AND READ-HTG-SIG = 0
004080             AND READ-CLG-SIG > 0
004090             AND READ-ECON-SIG > AHF-MIN-OA-DPR
004100             MOVE 3 TO WS-CURRENT-STATE
004110         WHEN READ-VFD-SPEED > 0
004120             AND READ-HTG-SIG = 0
004130             AND READ-CLG-SIG > 0
004140             AND READ-ECON-SIG = AHF-MIN-OA-DPR
004150             MOVE 4 TO WS-CURRENT-STATE
004160         WHEN OTHER
004170             MOVE 0 TO WS-CURRENT-STATE
004180     END-EVALUATE.
004190     MOVE WS-CURRENT-STATE TO OPER-STATE.
004200     IF NOT FIRST-RECORD
004210         IF READ-HOUR-PREFIX NOT = WS-PREV-HOUR-PREFIX
004220             PERFORM 2510-HOUR-BREAK
004230                 THRU 2519-HOUR-BREAK-EXIT
004240         END-IF
004250     END-IF.
004260     EVALUATE WS-CURRENT-STATE
004270         WHEN 1
004280             IF WS-PREVIOUS-STATE NOT = 1
004290                 ADD 1 TO OS-HTG-ENTRIES
004300             END-IF
004310         WHEN 2
004320             IF WS-PREVIOUS-STATE NOT = 2
004330                 ADD 1 TO OS-ECON-ENTRIES
004340             END-IF
004350         WHEN 3
004360             IF WS-PREVIOUS-STATE NOT = 3
004370                 ADD 1 TO OS-ECONMECH-ENTRIES
004380             END-IF
004390         WHEN 4
004400             IF WS-PREVIOUS-STATE NOT = 4
004410                 ADD 1 TO OS-MECH-ENTRIES
004420             END-IF
004430         WHEN OTHER
004440             CONTINUE
004450     END-EVALUATE.
004460     MOVE WS-CURRENT-STATE TO WS-PREVIOUS-STATE.
004470     MOVE READ-HOUR-PREFIX TO WS-PREV-HOUR-PREFIX.
004480     SET NOT-FIRST-RECORD TO TRUE.
004490 2599-EVALUATE-FC4-EXIT.
004500     EXIT.
004510*-----------------------------------------------------------------
004520*    HOUR BREAK - WRITE THE COMPLETED HOUR AND RESET COUNTERS
004530*-----------------------------------------------------------------
004540 2510-HOUR-BREAK.
004550     MOVE WS-PREV-HOUR-PREFIX TO OS-HOUR-TIMESTAMP.
004560     MOVE 0 TO OS-FC4-FLAG.
004570     IF OS-HTG-ENTRIES > AHF-DELTA-OS-MAX
004580         OR OS-ECON-ENTRIES > AHF-DELTA-OS-MAX
004590         OR OS-ECONMECH-ENTRIES > AHF-DELTA-OS-MAX
004600         OR OS-MECH-ENTRIES > AHF-DELTA-OS-MAX
004610         SET FC4-FAULT-ON TO TRUE
004620         ADD 1 TO WS-HOURS-FLAGGED
004630         DISPLAY 'AHFFDD1 - HUNTING HOUR - ' WS-PREV-HOUR-YEAR '-'
004640             WS-PREV-HOUR-MONTH '-' WS-PREV-HOUR-DAY ' '
004650             WS-PREV-HOUR-HOUR
004660     END-IF.
004670     WRITE HOURLY-OS-SUMMARY.
004680     IF NOT HROSSUM-OK
004690         DISPLAY WS-MSG-IO-ERROR 'HROSSUM  ' WS-HROSSUM-STATUS
004700         GO TO EOJ9900-ABEND
004710     END-IF.
004720     ADD 1 TO WS-TOTAL-HOURS-PROCESSED.
004730     MOVE 0 TO OS-HTG-ENTRIES OS-ECON-ENTRIES
004740               OS-ECONMECH-ENTRIES OS-MECH-ENTRIES.
004750 2519-HOUR-BREAK-EXIT.
004760     EXIT.
004770 EJECT
004780*****************************************************************
004790*               WRITE THE FLAGGED DETAIL RECORD                 *
004800*****************************************************************
004810 2600-WRITE-FLAGGED-DETAIL.
004820     MOVE AHU-READING TO FD-READING.
004830     WRITE FLAGGED-DETAIL.
004840     IF NOT FLAGDTL-OK
004850         DISPLAY WS-MSG-IO-ERROR 'FLAGDTL  ' WS-FLAGDTL-STATUS
004860         GO TO EOJ9900-ABEND
004870     END-IF.
004880 2699-WRITE-FLAGGED-DETAIL-EXIT.
004890     EXIT.
004900 EJECT
004910*****************************************************************
004920*                    END OF JOB - CLOSE FILES                   *
004930*****************************************************************
004940 EOJ9000-CLOSE-FILES.
004950     IF NOT FIRST-RECORD
004960         PERFORM 2510-HOUR-BREAK
004970             THRU 2519-HOUR-BREAK-EXIT
004980     END-IF.
004990     DISPLAY 'AHFFDD1 - TOTAL HOURS PROCESSED - '
005000         WS-TOTAL-HOURS-PROCESSED.
005010     DISPLAY 'AHFFDD1 - HOURS FLAGGED FOR HUNTING - '
005020         WS-HOURS-FLAGGED.
005030     CLOSE AHU-READINGS-FILE
005040           FLAGGED-DETAIL-FILE
005050           HOURLY-OS-FILE.
005060     GO TO EOJ9099-CLOSE-FILES-EXIT.
005070 EOJ9900-ABEND.
005080     DISPLAY 'AHFFDD1 - ABNORMAL TERMINATION'.
005090     DISPLAY 'AHFFDD1 - FILE STATUSES AT ABEND - '
005100         WS-ALL-STATUSES-TEXT.
005110     CLOSE AHU-READINGS-FILE
005120           FLAGGED-DETAIL-FILE
005130           HOURLY-OS-FILE.
005140     MOVE 16 TO RETURN-CODE.
005150     STOP RUN.
005160 EOJ9099-CLOSE-FILES-EXIT.
005170     EXIT.
