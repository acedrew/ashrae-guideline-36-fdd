000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AHFFDD2.
000030 AUTHOR. R L HANLEY.
000040 INSTALLATION. FACILITIES ENGINEERING DATA PROCESSING.
000050 DATE-WRITTEN. 01/1988.
000060 DATE-COMPILED.
000070 SECURITY. FACILITIES ENGINEERING - INTERNAL USE ONLY.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SPECIAL-NAMES.
000110     C01 IS TOP-OF-FORM.
000120 INPUT-OUTPUT SECTION.
000130 FILE-CONTROL.
000140     SELECT FLAGGED-DETAIL-FILE ASSIGN TO FLAGDTL
000150         ORGANIZATION IS SEQUENTIAL
000160         FILE STATUS IS WS-FLAGDTL-STATUS.
000170     SELECT FDD-REPORT-FILE ASSIGN TO FDDRPT
000180         ORGANIZATION IS LINE SEQUENTIAL
000190         FILE STATUS IS WS-FDDRPT-STATUS.
000200 DATA DIVISION.
000210 FILE SECTION.
000220 FD  FLAGGED-DETAIL-FILE
000230     RECORDING MODE IS F.
000240     COPY AHFFLAG.
000250 FD  FDD-REPORT-FILE
000260     RECORDING MODE IS F.
000270     COPY AHFRPT.
000280*****************************************************************
000290*                                                                *
000300*A    ABSTRACT..                                                *
000310*  STATISTICS AND REPORT PASS OF THE AHU FAULT DETECTION AND    *
000320*  DIAGNOSTICS BATCH.  READS THE FLAGGED DETAIL FILE PRODUCED   *
000330*  BY AHFFDD1, ACCUMULATES THE FC1/FC2/FC3 DATASET STATISTICS   *
000340*  AND THE SIX-SENSOR DESCRIBE STATISTICS, THEN PRINTS THE      *
000350*  132-COLUMN FAULT DETECTION REPORT.                           *
000360*                                                                *
000370*J    JCL..                                                     *
000380*                                                                *
000390* //AHFFDD2  EXEC PGM=AHFFDD2                                   *
000400* //SYSOUT   DD SYSOUT=*                                        *
000410* //FLAGDTL  DD DISP=SHR,DSN=FE.AHU.FLAGGED.DETAIL               *
000420* //FDDRPT   DD SYSOUT=*                                        *
000430* //SYSIPT   DD DUMMY                                            *
000440*                                                                *
000450*P    ENTRY PARAMETERS..                                        *
000460*     NONE.                                                     *
000470*                                                                *
000480*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000490*     I/O ERROR ON FILES                                        *
000500*                                                                *
000510*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000520*     NONE.                                                     *
000530*                                                                *
000540*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000550*     NONE.                                                     *
000560*****************************************************************
000570*****************************************************************
000580*    AHFFDD2  -- AHU FAULT DETECTION AND DIAGNOSTICS - STATS    *
000590*    PASS - GAP/PERCENT/AVERAGE/HISTOGRAM ENGINE, REPORT WRITER *
000600*-----------------------------------------------------------------
000610* CHANGE LOG..                                                   *
000620*  1988-01-20  RLH  CR40131  ORIGINAL PROGRAM - FC1 REPORT ONLY *
000630*  1990-08-14  TJM  CR40151  EXTENDED STATS/REPORT TO FC2/FC3   *
000640*  1990-08-30  TJM  CR40152  ADDED SUGGESTION VERDICT SECTION   *
000650*  1992-05-11  RLH  CR40209  ADDED MOTOR-HOURS ACCUMULATOR TO   *
000660*                            STATS TABLE                         *
000670*  1998-11-09  TJM  CR41899  Y2K - VERIFIED 4-DIGIT YEAR IN     *
000680*                            GAP CALCULATION                    *
000690*  2003-02-11  RLH  CR40267  ADDED 24-HOUR FAULT HISTOGRAM      *
000700*                            TABLE                               *
000710*  2009-02-03  RLH  CR40271  ADDED SENSOR DESCRIBE-STATS PASS   *
000720*  2011-07-18  TJM  CR40287  ADDED FAULT-CODE BOUNDS CONSTANT   *
000730*                            AND STATS LEVEL DISPLAY AT INIT    *
000740*****************************************************************
000750 EJECT
000760 WORKING-STORAGE SECTION.
000770 01  FILLER PIC X(32)
000780     VALUE 'AHFFDD2 WORKING STORAGE BEGINS '.
000790 77  WS-MAX-FAULT-CODES             PIC S9(1) COMP VALUE 3.
000800*****************************************************************
000810*    FAULT AND SENSOR STATISTICS ACCUMULATOR TABLES
000820*****************************************************************
000830     COPY AHFSTAT.
000840 EJECT
000850*****************************************************************
000860*    SWITCHES AND FILE STATUS
000870*****************************************************************
000880 01  WS-SWITCHES.
000890     05  WS-EOF-IND                    PIC X(01) VALUE 'N'.
000900         88  END-OF-FILE                     VALUE 'Y'.
000910         88  NOT-END-OF-FILE                 VALUE 'N'.
000920     05  WS-FIRST-REC-IND               PIC X(01) VALUE 'Y'.
000930         88  FIRST-RECORD                    VALUE 'Y'.
000940         88  NOT-FIRST-RECORD                VALUE 'N'.
000950     05  FILLER                        PIC X(10).
000960 01  WS-FILE-STATUS-AREA.
000970     05  WS-FLAGDTL-STATUS             PIC X(02).
000980         88  FLAGDTL-OK                      VALUE '00'.
000990         88  FLAGDTL-EOF                     VALUE '10'.
001000     05  WS-FDDRPT-STATUS              PIC X(02).
001010         88  FDDRPT-OK                       VALUE '00'.
001020     05  FILLER                        PIC X(10).
001030 EJECT
001040*****************************************************************
001050*    JULIAN DAY NUMBER WORK AREA - FOR INTER-RECORD TIME GAPS
001060*****************************************************************
001070 01  WS-JULIAN-WORK-AREA.
001080     05  WS-JD-MONTH-ADJ               PIC S9(3) COMP.
001090     05  WS-JD-YEAR-ADJ                PIC S9(5) COMP.
001100     05  WS-JD-TERM-1                  PIC S9(7) COMP.
001110     05  WS-JD-TERM-2-BASE             PIC S9(5) COMP.
001120     05  WS-JD-TERM-2                  PIC S9(7) COMP.
001130     05  WS-JD-TERM-3-BASE             PIC S9(5) COMP.
001140     05  WS-JD-TERM-3                  PIC S9(5) COMP.
001150     05  WS-CURR-JULIAN                PIC S9(7) COMP VALUE 0.
001160     05  WS-PREV-JULIAN                PIC S9(7) COMP VALUE 0.
001170     05  FILLER                        PIC X(08).
001180*-----------------------------------------------------------------
001190*    SECONDS-OF-DAY, SUBSCRIPTS AND GAP WORK AREA
001200*-----------------------------------------------------------------
001210 01  WS-GAP-WORK-AREA.
001220     05  WS-CURR-SEC-OF-DAY            PIC S9(7) COMP VALUE 0.
001230     05  WS-PREV-SEC-OF-DAY            PIC S9(7) COMP VALUE 0.
001240     05  WS-GAP-DAYS-WHOLE             PIC S9(7) COMP VALUE 0.
001250     05  WS-GAP-TOTAL-SECONDS          PIC S9(9) COMP VALUE 0.
001260     05  WS-GAP-HOURS                 PIC S9(7)V99 COMP-3 VALUE 0.
001270     05  WS-HOUR-SUB                   PIC S9(3) COMP VALUE 0.
001280     05  WS-HIST-HOUR                  PIC S9(3) COMP VALUE 0.
001290     05  WS-HIST-SUB                   PIC S9(3) COMP VALUE 0.
001300     05  WS-SENSOR-VALUE          PIC S9(9)V9(4) COMP-3 VALUE 0.
001310     05  FILLER                        PIC X(08).
001320*-----------------------------------------------------------------
001330*    DATASET-WIDE ACCUMULATORS (SAME FOR ALL 3 FAULT CODES)
001340*-----------------------------------------------------------------
001350 01  WS-DATASET-WORK-AREA.
001360     05  WS-TOTAL-HOURS               PIC S9(7)V99 COMP-3 VALUE 0.
001370     05  WS-MOTOR-HOURS               PIC S9(7)V99 COMP-3 VALUE 0.
001380     05  WS-TOTAL-HOURS-INT            PIC S9(7) COMP VALUE 0.
001390     05  WS-MOTOR-HOURS-INT            PIC S9(7) COMP VALUE 0.
001400     05  WS-RECORD-COUNT               PIC S9(7) COMP-3 VALUE 0.
001410     05  FILLER                        PIC X(08).
001420 EJECT
001430*****************************************************************
001440*    SQUARE ROOT WORK AREA - NEWTON-RAPHSON APPROXIMATION
001450*    (NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S COBOL)
001460*****************************************************************
001470 01  WS-SQRT-WORK-AREA.
001480     05  WS-SQRT-ARGUMENT         PIC S9(9)V9(4) COMP-3 VALUE 0.
001490     05  WS-SQRT-RESULT           PIC S9(9)V9(4) COMP-3 VALUE 0.
001500     05  WS-SQRT-PRIOR            PIC S9(9)V9(4) COMP-3 VALUE 0.
001510     05  WS-SQRT-ITERATIONS            PIC S9(3) COMP VALUE 0.
001520     05  FILLER                        PIC X(08).
001530*-----------------------------------------------------------------
001540*    SUGGESTION VERDICT WORK AREA
001550*-----------------------------------------------------------------
001560 01  WS-SUGGEST-WORK-AREA.
001570     05  WS-PCT-WARN-THRESHOLD         PIC S9(3)V99 COMP-3
001580                                       VALUE +5.00.
001590     05  WS-FC23-WORST-PCT            PIC S9(3)V99 COMP-3 VALUE 0.
001600     05  FILLER                        PIC X(08).
001610*-----------------------------------------------------------------
001620*    DISPLAYABLE VIEW OF THE RUN DATE AND TIME FOR THE TRAILER
001630*-----------------------------------------------------------------
001640 01  WS-RUN-DATE-TIME-AREA.
001650     05  WS-RUN-DATE-YYMMDD            PIC 9(06).
001660     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
001670         10  WS-RUN-DATE-YY            PIC 9(02).
001680         10  WS-RUN-DATE-MM            PIC 9(02).
001690         10  WS-RUN-DATE-DD            PIC 9(02).
001700     05  WS-RUN-TIME-HHMMSS            PIC 9(06).
001710     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-HHMMSS.
001720         10  WS-RUN-TIME-HH            PIC 9(02).
001730         10  WS-RUN-TIME-MM            PIC 9(02).
001740         10  WS-RUN-TIME-SS            PIC 9(02).
001750     05  FILLER                        PIC X(06).
001760 EJECT
001770*****************************************************************
001780*    REPORT LITERALS - FAULT HEADINGS, BANNERS, SENSOR NAMES
001790*****************************************************************
001800 01  WS-FAULT-DESCRIPTIONS.
001810     05  WS-FC-DESC-1                  PIC X(58) VALUE
001820         'DUCT STATIC PRESSURE NOT MAINTAINED AT FULL FAN SPEED'.
001830     05  WS-FC-DESC-2                  PIC X(58) VALUE
001840         'MIXED AIR COLDER THAN BOTH RETURN AND OUTDOOR AIR'.
001850     05  WS-FC-DESC-3                  PIC X(58) VALUE
001860         'MIXED AIR HOTTER THAN BOTH RETURN AND OUTDOOR AIR'.
001870     05  FILLER                        PIC X(08).
001880 01  WS-SENSOR-NAME-TABLE.
001890     05  FILLER                        PIC X(12) VALUE 'MAT'.
001900     05  FILLER                        PIC X(12) VALUE 'RAT'.
001910     05  FILLER                        PIC X(12) VALUE 'OAT'.
001920     05  FILLER                   PIC X(12) VALUE 'DUCT-STATIC'.
001930     05  FILLER                   PIC X(12) VALUE 'DUCT-SP'.
001940     05  FILLER                   PIC X(12) VALUE 'VFD-SPEED'.
001950 01  WS-SENSOR-NAME-REDEF REDEFINES WS-SENSOR-NAME-TABLE.
001960     05  WS-SENSOR-NAME-ENTRY OCCURS 6 TIMES
001970                                       PIC X(12).
001980 PROCEDURE DIVISION.
001990*****************************************************************
002000*                        000-MAINLINE                            *
002010*****************************************************************
002020 000-MAINLINE.
002030     PERFORM 100-INITIALIZATION.
002040     PERFORM 200-PROCESS-MAINLINE
002050         UNTIL END-OF-FILE.
002060     PERFORM 300-FINISH-STATISTICS.
002070     PERFORM 400-WRITE-REPORT.
002080     PERFORM 900-TERMINATION.
002090     STOP RUN.
002100 EJECT
002110*****************************************************************
002120*                    100-INITIALIZATION                          *
002130*****************************************************************
002140 100-INITIALIZATION.
002150     DISPLAY 'AHFFDD2 - STATS LEVEL - ' AHF-STATS-LEVEL.
002160     INITIALIZE FDD-STATS-AREA
002170                SENSOR-DESC-AREA
002180                WS-JULIAN-WORK-AREA
002190                WS-GAP-WORK-AREA
002200                WS-DATASET-WORK-AREA.
002210     MOVE 1 TO STAT-FAULT-CODE(1).
002220     MOVE 2 TO STAT-FAULT-CODE(2).
002230     MOVE 3 TO STAT-FAULT-CODE(3).
002240     PERFORM 105-INIT-ONE-SENSOR
002250         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > 6.
002260     SET NOT-END-OF-FILE TO TRUE.
002270     SET FIRST-RECORD TO TRUE.
002280     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
002290     ACCEPT WS-RUN-TIME-HHMMSS FROM TIME.
002300     PERFORM 110-OPEN-FILES.
002310*-----------------------------------------------------------------
002320*    105-INIT-ONE-SENSOR - NAME THE TABLE ROW, PRIME MIN/MAX
002330*-----------------------------------------------------------------
002340 105-INIT-ONE-SENSOR.
002350     MOVE WS-SENSOR-NAME-ENTRY(SD-IDX) TO SD-SENSOR-NAME(SD-IDX).
002360     MOVE 99999 TO SD-MIN(SD-IDX).
002370     MOVE -99999 TO SD-MAX(SD-IDX).
002380 110-OPEN-FILES.
002390     OPEN INPUT FLAGGED-DETAIL-FILE.
002400     IF NOT FLAGDTL-OK
002410         DISPLAY 'ERROR OPENING FLAGGED DETAIL FILE - '
002420             WS-FLAGDTL-STATUS
002430         PERFORM 999-ABEND
002440     END-IF.
002450     OPEN OUTPUT FDD-REPORT-FILE.
002460     IF NOT FDDRPT-OK
002470         DISPLAY 'ERROR OPENING FDD REPORT - ' WS-FDDRPT-STATUS
002480         PERFORM 999-ABEND
002490     END-IF.
002500 EJECT
002510*****************************************************************
002520*                  200-PROCESS-MAINLINE                          *
002530*****************************************************************
002540 200-PROCESS-MAINLINE.
002550     PERFORM 210-READ-FLAGGED-DETAIL.
002560     IF NOT END-OF-FILE
002570         ADD 1 TO WS-RECORD-COUNT
002580         PERFORM 220-COMPUTE-GAP
002590         PERFORM 230-ACCUM-FAULT-STATS
002600         PERFORM 240-ACCUM-SENSOR-STATS
002610         SET NOT-FIRST-RECORD TO TRUE
002620     END-IF.
002630 210-READ-FLAGGED-DETAIL.
002640     READ FLAGGED-DETAIL-FILE
002650         AT END
002660             SET END-OF-FILE TO TRUE
002670         NOT AT END
002680             IF NOT FLAGDTL-OK
002690                 DISPLAY 'ERROR READING FLAGGED DETAIL FILE - '
002700                     WS-FLAGDTL-STATUS
002710                 PERFORM 999-ABEND
002720             END-IF
002730     END-READ.
002740 EJECT
002750*****************************************************************
002760*        220-COMPUTE-GAP - INTER-RECORD ELAPSED TIME IN HOURS    *
002770*****************************************************************
002780 220-COMPUTE-GAP.
002790     PERFORM 221-COMPUTE-JULIAN-DAY.
002800     COMPUTE WS-CURR-SEC-OF-DAY =
002810         (READ-TS-HOUR * 3600) + (READ-TS-MINUTE * 60)
002820             + READ-TS-SECOND.
002830     IF FIRST-RECORD
002840         MOVE 0 TO WS-GAP-HOURS
002850     ELSE
002860         COMPUTE WS-GAP-DAYS-WHOLE =
002870             WS-CURR-JULIAN - WS-PREV-JULIAN
002880         COMPUTE WS-GAP-TOTAL-SECONDS =
002890             (WS-GAP-DAYS-WHOLE * 86400)
002900                 + (WS-CURR-SEC-OF-DAY - WS-PREV-SEC-OF-DAY)
002910         COMPUTE WS-GAP-HOURS ROUNDED =
002920             WS-GAP-TOTAL-SECONDS / 3600
002930         ADD WS-GAP-HOURS TO WS-TOTAL-HOURS
002940         IF READ-VFD-SPEED > .01
002950             ADD WS-GAP-HOURS TO WS-MOTOR-HOURS
002960         END-IF
002970     END-IF.
002980     MOVE WS-CURR-JULIAN TO WS-PREV-JULIAN.
002990     MOVE WS-CURR-SEC-OF-DAY TO WS-PREV-SEC-OF-DAY.
003000*-----------------------------------------------------------------
003010*    FLIEGEL-VAN FLANDERN INTEGER JULIAN DAY NUMBER - EACH STEP
003020*    TRUNCATED TO AN INTEGER FIELD JUST AS THE TEXTBOOK ALGORITHM
003030*    REQUIRES (COBOL DOES NOT TRUNCATE MID-EXPRESSION ON ITS OWN)
003040*-----------------------------------------------------------------
003050 221-COMPUTE-JULIAN-DAY.
003060     COMPUTE WS-JD-MONTH-ADJ = (READ-TS-MONTH - 14) / 12.
003070     COMPUTE WS-JD-YEAR-ADJ =
003080         READ-TS-YEAR + 4800 + WS-JD-MONTH-ADJ.
003090     COMPUTE WS-JD-TERM-1 = (1461 * WS-JD-YEAR-ADJ) / 4.
003100     COMPUTE WS-JD-TERM-2-BASE =
003110         READ-TS-MONTH - 2 - (WS-JD-MONTH-ADJ * 12).
003120     COMPUTE WS-JD-TERM-2 = (367 * WS-JD-TERM-2-BASE) / 12.
003130     COMPUTE WS-JD-TERM-3-BASE =
003140         (READ-TS-YEAR + 4900 + WS-JD-MONTH-ADJ) / 100.
003150     COMPUTE WS-JD-TERM-3 = (3 * WS-JD-TERM-3-BASE) / 4.
003160     COMPUTE WS-CURR-JULIAN =
003170         READ-TS-DAY - 32075 + WS-JD-TERM-1 + WS-JD-TERM-2
003180             - WS-JD-TERM-3.
003190 EJECT
003200*****************************************************************
003210*      230-ACCUM-FAULT-STATS - FC1/FC2/FC3 DATASET STATISTICS    *
003220*****************************************************************
003230 230-ACCUM-FAULT-STATS.
003240     PERFORM 235-ACCUM-ONE-FAULT
003250         VARYING FS-IDX FROM 1 BY 1
003260             UNTIL FS-IDX > WS-MAX-FAULT-CODES.
003270*-----------------------------------------------------------------
003280*    235-ACCUM-ONE-FAULT - ONE TABLE ROW, CURRENT RECORD
003290*-----------------------------------------------------------------
003300 235-ACCUM-ONE-FAULT.
003310     ADD 1 TO STAT-RECORD-COUNT(FS-IDX).
003320     MOVE WS-TOTAL-HOURS TO STAT-TOTAL-HOURS(FS-IDX).
003330     MOVE WS-MOTOR-HOURS TO STAT-MOTOR-HOURS(FS-IDX).
003340     EVALUATE TRUE
003350         WHEN STAT-IS-FC1(FS-IDX)
003360             IF FC1-FAULT-ON
003370                 PERFORM 236-ACCUM-ONE-FLAG
003380                 ADD READ-DUCT-STATIC TO STAT-AVG-SEN1-SUM(FS-IDX)
003390             END-IF
003400         WHEN STAT-IS-FC2(FS-IDX)
003410             IF FC2-FAULT-ON
003420                 PERFORM 236-ACCUM-ONE-FLAG
003430                 ADD READ-MAT TO STAT-AVG-SEN1-SUM(FS-IDX)
003440                 ADD READ-OAT TO STAT-AVG-SEN2-SUM(FS-IDX)
003450                 ADD READ-RAT TO STAT-AVG-SEN3-SUM(FS-IDX)
003460             END-IF
003470         WHEN STAT-IS-FC3(FS-IDX)
003480             IF FC3-FAULT-ON
003490                 PERFORM 236-ACCUM-ONE-FLAG
003500                 ADD READ-MAT TO STAT-AVG-SEN1-SUM(FS-IDX)
003510                 ADD READ-OAT TO STAT-AVG-SEN2-SUM(FS-IDX)
003520                 ADD READ-RAT TO STAT-AVG-SEN3-SUM(FS-IDX)
003530             END-IF
003540     END-EVALUATE.
003550*-----------------------------------------------------------------
003560*    236-ACCUM-ONE-FLAG - COMMON WORK WHEN THE FLAG WAS ON
003570*-----------------------------------------------------------------
003580 236-ACCUM-ONE-FLAG.
003590     ADD 1 TO STAT-FLAGGED-COUNT(FS-IDX).
003600     ADD WS-GAP-HOURS TO STAT-FAULT-HOURS(FS-IDX).
003610     COMPUTE WS-HOUR-SUB = READ-TS-HOUR + 1.
003620     ADD 1 TO STAT-HOUR-HIST(FS-IDX, WS-HOUR-SUB).
003630 EJECT
003640*****************************************************************
003650*     240-ACCUM-SENSOR-STATS - SIX-SENSOR DESCRIBE STATISTICS    *
003660*****************************************************************
003670 240-ACCUM-SENSOR-STATS.
003680     PERFORM 245-ACCUM-ONE-SENSOR
003690         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > 6.
003700*-----------------------------------------------------------------
003710*    245-ACCUM-ONE-SENSOR - ONE SENSOR COLUMN, CURRENT RECORD
003720*-----------------------------------------------------------------
003730 245-ACCUM-ONE-SENSOR.
003740     EVALUATE SD-IDX
003750         WHEN 1  MOVE READ-MAT          TO WS-SENSOR-VALUE
003760         WHEN 2  MOVE READ-RAT          TO WS-SENSOR-VALUE
003770         WHEN 3  MOVE READ-OAT          TO WS-SENSOR-VALUE
003780         WHEN 4  MOVE READ-DUCT-STATIC  TO WS-SENSOR-VALUE
003790         WHEN 5  MOVE READ-DUCT-SP      TO WS-SENSOR-VALUE
003800         WHEN 6  MOVE READ-VFD-SPEED    TO WS-SENSOR-VALUE
003810     END-EVALUATE.
003820     ADD 1 TO SD-COUNT(SD-IDX).
003830     ADD WS-SENSOR-VALUE TO SD-SUM(SD-IDX).
003840     COMPUTE SD-SUM-OF-SQRS(SD-IDX) =
003850         SD-SUM-OF-SQRS(SD-IDX)
003860             + (WS-SENSOR-VALUE * WS-SENSOR-VALUE).
003870     IF WS-SENSOR-VALUE < SD-MIN(SD-IDX)
003880         MOVE WS-SENSOR-VALUE TO SD-MIN(SD-IDX)
003890     END-IF.
003900     IF WS-SENSOR-VALUE > SD-MAX(SD-IDX)
003910         MOVE WS-SENSOR-VALUE TO SD-MAX(SD-IDX)
003920     END-IF.
003930 EJECT
003940*****************************************************************
003950*   300-FINISH-STATISTICS - END OF FILE PERCENT/AVERAGE/STD PASS *
003960*****************************************************************
003970 300-FINISH-STATISTICS.
003980     PERFORM 310-FINISH-ONE-FAULT
003990         VARYING FS-IDX FROM 1 BY 1
004000             UNTIL FS-IDX > WS-MAX-FAULT-CODES.
004010     COMPUTE STAT-TOTAL-DAYS(1) ROUNDED = WS-TOTAL-HOURS / 24.
004020     COMPUTE STAT-TOTAL-DAYS(2) ROUNDED = WS-TOTAL-HOURS / 24.
004030     COMPUTE STAT-TOTAL-DAYS(3) ROUNDED = WS-TOTAL-HOURS / 24.
004040     COMPUTE WS-TOTAL-HOURS-INT = WS-TOTAL-HOURS.
004050     COMPUTE WS-MOTOR-HOURS-INT = WS-MOTOR-HOURS.
004060     PERFORM 320-FINISH-ONE-SENSOR
004070         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > 6.
004080 310-FINISH-ONE-FAULT.
004090     IF STAT-RECORD-COUNT(FS-IDX) > 0
004100         COMPUTE STAT-PCT-TRUE(FS-IDX) ROUNDED =
004110             (STAT-FLAGGED-COUNT(FS-IDX) * 100)
004120                 / STAT-RECORD-COUNT(FS-IDX)
004130     END-IF.
004140     COMPUTE STAT-PCT-FALSE(FS-IDX) = 100 - STAT-PCT-TRUE(FS-IDX).
004150     IF STAT-FLAGGED-COUNT(FS-IDX) > 0
004160         COMPUTE STAT-AVG-SENSOR-1(FS-IDX) ROUNDED =
004170             STAT-AVG-SEN1-SUM(FS-IDX) /
004180                 STAT-FLAGGED-COUNT(FS-IDX)
004190         COMPUTE STAT-AVG-SENSOR-2(FS-IDX) ROUNDED =
004200             STAT-AVG-SEN2-SUM(FS-IDX) /
004210                 STAT-FLAGGED-COUNT(FS-IDX)
004220         COMPUTE STAT-AVG-SENSOR-3(FS-IDX) ROUNDED =
004230             STAT-AVG-SEN3-SUM(FS-IDX) /
004240                 STAT-FLAGGED-COUNT(FS-IDX)
004250     END-IF.
004260*-----------------------------------------------------------------
004270*    320-FINISH-ONE-SENSOR - MEAN AND SAMPLE STD DEV (DIVISOR N-1)
004280*-----------------------------------------------------------------
004290 320-FINISH-ONE-SENSOR.
004300     IF SD-COUNT(SD-IDX) > 0
004310         COMPUTE SD-MEAN(SD-IDX) ROUNDED =
004320             SD-SUM(SD-IDX) / SD-COUNT(SD-IDX)
004330     END-IF.
004340     IF SD-COUNT(SD-IDX) > 1
004350         COMPUTE WS-SQRT-ARGUMENT ROUNDED =
004360             (SD-SUM-OF-SQRS(SD-IDX)
004370                 - ((SD-SUM(SD-IDX) * SD-SUM(SD-IDX))
004380                     / SD-COUNT(SD-IDX)))
004390                 / (SD-COUNT(SD-IDX) - 1)
004400         IF WS-SQRT-ARGUMENT < 0
004410             MOVE 0 TO WS-SQRT-ARGUMENT
004420         END-IF
004430         PERFORM 321-COMPUTE-SQUARE-ROOT
004440         MOVE WS-SQRT-RESULT TO SD-STD-DEV(SD-IDX)
004450     END-IF.
004460*-----------------------------------------------------------------
004470*    321-COMPUTE-SQUARE-ROOT - NEWTON-RAPHSON SETUP, 12 PASSES,
004480*    NO INTRINSIC FUNCTION SQRT IN THIS SHOP'S COMPILER LEVEL
004490*-----------------------------------------------------------------
004500 321-COMPUTE-SQUARE-ROOT.
004510     MOVE WS-SQRT-ARGUMENT TO WS-SQRT-RESULT.
004520     IF WS-SQRT-ARGUMENT > 0
004530         PERFORM 322-SQRT-ITERATE
004540             VARYING WS-SQRT-ITERATIONS FROM 1 BY 1
004550             UNTIL WS-SQRT-ITERATIONS > 12
004560     ELSE
004570         MOVE 0 TO WS-SQRT-RESULT
004580     END-IF.
004590*-----------------------------------------------------------------
004600*    322-SQRT-ITERATE - ONE NEWTON-RAPHSON REFINEMENT PASS
004610*-----------------------------------------------------------------
004620 322-SQRT-ITERATE.
004630     MOVE WS-SQRT-RESULT TO WS-SQRT-PRIOR.
004640     COMPUTE WS-SQRT-RESULT ROUNDED =
004650         (WS-SQRT-PRIOR + (WS-SQRT-ARGUMENT / WS-SQRT-PRIOR)) / 2.
004660 EJECT
004670*****************************************************************
004680*                  400-WRITE-REPORT                              *
004690*****************************************************************
004700 400-WRITE-REPORT.
004710     PERFORM 410-WRITE-FAULT-SECTION
004720         VARYING FS-IDX FROM 1 BY 1
004730             UNTIL FS-IDX > WS-MAX-FAULT-CODES.
004740     PERFORM 430-WRITE-SENSOR-SECTION.
004750     PERFORM 440-WRITE-SUGGESTIONS.
004760     PERFORM 450-WRITE-TRAILER.
004770 EJECT
004780*****************************************************************
004790*       410-WRITE-FAULT-SECTION - ONE SECTION PER FAULT CODE     *
004800*****************************************************************
004810 410-WRITE-FAULT-SECTION.
004820     INITIALIZE FDD-PRINT-LINE.
004830     MOVE 'FAULT CONDITION ' TO RH-LITERAL-1.
004840     MOVE STAT-FAULT-CODE(FS-IDX) TO RH-FAULT-CODE-NO.
004850     MOVE ' REPORT' TO RH-LITERAL-2.
004860     EVALUATE TRUE
004870         WHEN STAT-IS-FC1(FS-IDX)
004880             MOVE WS-FC-DESC-1 TO RH-DESCRIPTION
004890         WHEN STAT-IS-FC2(FS-IDX)
004900             MOVE WS-FC-DESC-2 TO RH-DESCRIPTION
004910         WHEN STAT-IS-FC3(FS-IDX)
004920             MOVE WS-FC-DESC-3 TO RH-DESCRIPTION
004930     END-EVALUATE.
004940     WRITE FDD-PRINT-LINE.
004950     INITIALIZE FDD-PRINT-LINE.
004960     MOVE 'DATASET STATISTICS' TO RB-BANNER-TEXT.
004970     WRITE FDD-PRINT-LINE.
004980     INITIALIZE FDD-PRINT-LINE.
004990     MOVE 'TOTAL DAYS COVERED BY THE DATASET' TO RS-STAT-LABEL.
005000     MOVE STAT-TOTAL-DAYS(FS-IDX) TO RS-STAT-VALUE.
005010     WRITE FDD-PRINT-LINE.
005020     INITIALIZE FDD-PRINT-LINE.
005030     MOVE 'TOTAL HOURS COVERED BY THE DATASET' TO RS-STAT-LABEL.
005040     MOVE STAT-TOTAL-HOURS(FS-IDX) TO RS-STAT-VALUE.
005050     WRITE FDD-PRINT-LINE.
005060     INITIALIZE FDD-PRINT-LINE.
005070     MOVE 'HOURS THE FAULT CONDITION WAS TRUE' TO RS-STAT-LABEL.
005080     MOVE STAT-FAULT-HOURS(FS-IDX) TO RS-STAT-VALUE.
005090     WRITE FDD-PRINT-LINE.
005100     INITIALIZE FDD-PRINT-LINE.
005110     MOVE 'PERCENT RECORDS FAULT CONDITION TRUE' TO RS-STAT-LABEL.
005120     MOVE STAT-PCT-TRUE(FS-IDX) TO RS-STAT-VALUE.
005130     WRITE FDD-PRINT-LINE.
005140     INITIALIZE FDD-PRINT-LINE.
005150     MOVE 'PERCENT RECORDS COND FALSE' TO RS-STAT-LABEL.
005160     MOVE STAT-PCT-FALSE(FS-IDX) TO RS-STAT-VALUE.
005170     WRITE FDD-PRINT-LINE.
005180     INITIALIZE FDD-PRINT-LINE.
005190     MOVE 'SUPPLY FAN MOTOR RUNTIME HOURS' TO RS-STAT-LABEL.
005200     MOVE STAT-MOTOR-HOURS(FS-IDX) TO RS-STAT-VALUE.
005210     WRITE FDD-PRINT-LINE.
005220     IF STAT-FLAGGED-COUNT(FS-IDX) > 0
005230         PERFORM 415-WRITE-HISTOGRAM
005240         PERFORM 416-WRITE-AVERAGE-BULLETS
005250     END-IF.
005260 EJECT
005270*****************************************************************
005280*          415-WRITE-HISTOGRAM - 24-HOUR TIME-OF-DAY COUNTS      *
005290*****************************************************************
005300 415-WRITE-HISTOGRAM.
005310     INITIALIZE FDD-PRINT-LINE.
005320     MOVE 'TIME-OF-DAY HISTOGRAM' TO RB-BANNER-TEXT.
005330     WRITE FDD-PRINT-LINE.
005340     PERFORM 417-WRITE-ONE-HIST-LINE
005350         VARYING WS-HIST-HOUR FROM 0 BY 1 UNTIL WS-HIST-HOUR > 23.
005360*-----------------------------------------------------------------
005370*    417-WRITE-ONE-HIST-LINE - ONE CLOCK HOUR OF THE HISTOGRAM
005380*-----------------------------------------------------------------
005390 417-WRITE-ONE-HIST-LINE.
005400     INITIALIZE FDD-PRINT-LINE.
005410     MOVE WS-HIST-HOUR TO RG-HOUR-OF-DAY.
005420     COMPUTE WS-HIST-SUB = WS-HIST-HOUR + 1.
005430     MOVE STAT-HOUR-HIST(FS-IDX, WS-HIST-SUB) TO RG-HOUR-COUNT.
005440     WRITE FDD-PRINT-LINE.
005450*-----------------------------------------------------------------
005460*    416-WRITE-AVERAGE-BULLETS - AVERAGE WHILE TRUE, PER FAULT
005470*-----------------------------------------------------------------
005480 416-WRITE-AVERAGE-BULLETS.
005490     INITIALIZE FDD-PRINT-LINE.
005500     MOVE 'AVERAGES WHILE FAULT CONDITION TRUE' TO RB-BANNER-TEXT.
005510     WRITE FDD-PRINT-LINE.
005520     EVALUATE TRUE
005530         WHEN STAT-IS-FC1(FS-IDX)
005540             INITIALIZE FDD-PRINT-LINE
005550             MOVE 'AVERAGE DUCT STATIC PRESSURE' TO RA-AVG-LABEL
005560             MOVE STAT-AVG-SENSOR-1(FS-IDX) TO RA-AVG-VALUE
005570             WRITE FDD-PRINT-LINE
005580         WHEN OTHER
005590             INITIALIZE FDD-PRINT-LINE
005600             MOVE 'AVERAGE MIXED AIR TEMPERATURE' TO RA-AVG-LABEL
005610             MOVE STAT-AVG-SENSOR-1(FS-IDX) TO RA-AVG-VALUE
005620             WRITE FDD-PRINT-LINE
005630             INITIALIZE FDD-PRINT-LINE
005640             MOVE 'AVERAGE OUTDOOR AIR TEMP' TO RA-AVG-LABEL
005650             MOVE STAT-AVG-SENSOR-2(FS-IDX) TO RA-AVG-VALUE
005660             WRITE FDD-PRINT-LINE
005670             INITIALIZE FDD-PRINT-LINE
005680             MOVE 'AVERAGE RETURN AIR TEMPERATURE' TO RA-AVG-LABEL
005690             MOVE STAT-AVG-SENSOR-3(FS-IDX) TO RA-AVG-VALUE
005700             WRITE FDD-PRINT-LINE
005710     END-EVALUATE.
005720 EJECT
005730*****************************************************************
005740*   430-WRITE-SENSOR-SECTION - SIX-SENSOR DESCRIBE STATISTICS    *
005750*****************************************************************
005760 430-WRITE-SENSOR-SECTION.
005770     INITIALIZE FDD-PRINT-LINE.
005780     MOVE 'SENSOR SUMMARY STATISTICS' TO RB-BANNER-TEXT.
005790     WRITE FDD-PRINT-LINE.
005800     PERFORM 431-WRITE-ONE-SENSOR-LINE
005810         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > 6.
005820*-----------------------------------------------------------------
005830*    431-WRITE-ONE-SENSOR-LINE - COUNT/MEAN/STD/MIN/MAX, 1 SENSOR
005840*-----------------------------------------------------------------
005850 431-WRITE-ONE-SENSOR-LINE.
005860     INITIALIZE FDD-PRINT-LINE.
005870     MOVE SD-SENSOR-NAME(SD-IDX) TO RN-SENSOR-NAME.
005880     MOVE SD-COUNT(SD-IDX) TO RN-SENSOR-COUNT.
005890     MOVE SD-MEAN(SD-IDX) TO RN-SENSOR-MEAN.
005900     MOVE SD-STD-DEV(SD-IDX) TO RN-SENSOR-STD.
005910     MOVE SD-MIN(SD-IDX) TO RN-SENSOR-MIN.
005920     MOVE SD-MAX(SD-IDX) TO RN-SENSOR-MAX.
005930     WRITE FDD-PRINT-LINE.
005940 EJECT
005950*****************************************************************
005960*    440-WRITE-SUGGESTIONS - PLAIN LANGUAGE VERDICT LINES        *
005970*****************************************************************
005980 440-WRITE-SUGGESTIONS.
005990     INITIALIZE FDD-PRINT-LINE.
006000     MOVE 'SUGGESTIONS BASED ON DATA ANALYSIS' TO RB-BANNER-TEXT.
006010     WRITE FDD-PRINT-LINE.
006020     INITIALIZE FDD-PRINT-LINE.
006030     IF STAT-PCT-TRUE(1) > WS-PCT-WARN-THRESHOLD
006040         MOVE 'FAN RUNS AT HIGH SPEED WITHOUT ACHIEVING DUCT '
006050             TO RV-SUGGESTION-TEXT(1:46)
006060         MOVE 'STATIC PRESSURE - CHECK FOR LEAKS OR A FAILING FAN'
006070             TO RV-SUGGESTION-TEXT(47:50)
006080     ELSE
006090         MOVE 'FAN APPEARS TO GENERATE GOOD DUCT STATIC PRESSURE'
006100             TO RV-SUGGESTION-TEXT
006110     END-IF.
006120     WRITE FDD-PRINT-LINE.
006130     INITIALIZE FDD-PRINT-LINE.
006140     IF SD-STD-DEV(5) = 0
006150         MOVE 'NO DUCT PRESSURE SETPOINT RESET DETECTED (BAD)'
006160             TO RV-SUGGESTION-TEXT
006170     ELSE
006180         MOVE 'DUCT PRESSURE RESET DETECTED (GOOD)'
006190             TO RV-SUGGESTION-TEXT
006200     END-IF.
006210     WRITE FDD-PRINT-LINE.
006220     IF STAT-PCT-TRUE(2) > STAT-PCT-TRUE(3)
006230         MOVE STAT-PCT-TRUE(2) TO WS-FC23-WORST-PCT
006240     ELSE
006250         MOVE STAT-PCT-TRUE(3) TO WS-FC23-WORST-PCT
006260     END-IF.
006270     INITIALIZE FDD-PRINT-LINE.
006280     IF WS-FC23-WORST-PCT > WS-PCT-WARN-THRESHOLD
006290         MOVE 'TEMPERATURE SENSORS APPEAR OUT OF CALIBRATION - '
006300             TO RV-SUGGESTION-TEXT(1:48)
006310         MOVE 'CHECK MAT/RAT/OAT AGAINST A PORTABLE REFERENCE'
006320             TO RV-SUGGESTION-TEXT(49:46)
006330     ELSE
006340         MOVE 'TEMPERATURE SENSORS APPEAR WITHIN CALIBRATION'
006350             TO RV-SUGGESTION-TEXT
006360     END-IF.
006370     WRITE FDD-PRINT-LINE.
006380     IF WS-TOTAL-HOURS-INT = WS-MOTOR-HOURS-INT
006390         INITIALIZE FDD-PRINT-LINE
006400         MOVE 'SUPPLY FAN SYSTEM APPEARS TO RUN 24/7 - REVIEW '
006410             TO RV-SUGGESTION-TEXT(1:47)
006420         MOVE 'OCCUPANCY SCHEDULES'
006430             TO RV-SUGGESTION-TEXT(48:19)
006440         WRITE FDD-PRINT-LINE
006450     END-IF.
006460 EJECT
006470*****************************************************************
006480*       450-WRITE-TRAILER - REPORT GENERATED: RUN TIMESTAMP      *
006490*****************************************************************
006500 450-WRITE-TRAILER.
006510     INITIALIZE FDD-PRINT-LINE.
006520     MOVE WS-RUN-DATE-YY  TO RT-RUN-TIMESTAMP(1:2).
006530     MOVE '/'             TO RT-RUN-TIMESTAMP(3:1).
006540     MOVE WS-RUN-DATE-MM  TO RT-RUN-TIMESTAMP(4:2).
006550     MOVE '/'             TO RT-RUN-TIMESTAMP(6:1).
006560     MOVE WS-RUN-DATE-DD  TO RT-RUN-TIMESTAMP(7:2).
006570     MOVE ' '             TO RT-RUN-TIMESTAMP(9:1).
006580     MOVE WS-RUN-TIME-HH  TO RT-RUN-TIMESTAMP(10:2).
006590     MOVE ':'             TO RT-RUN-TIMESTAMP(12:1).
006600     MOVE WS-RUN-TIME-MM  TO RT-RUN-TIMESTAMP(13:2).
006610     MOVE ':'             TO RT-RUN-TIMESTAMP(15:1).
006620     MOVE WS-RUN-TIME-SS  TO RT-RUN-TIMESTAMP(16:2).
006630     WRITE FDD-PRINT-LINE.
006640 EJECT
006650*****************************************************************
006660*                   900-TERMINATION                              *
006670*****************************************************************
006680 900-TERMINATION.
006690     PERFORM 910-CLOSE-FILES.
006700     PERFORM 920-DISPLAY-COUNTERS.
006710 910-CLOSE-FILES.
006720     CLOSE FLAGGED-DETAIL-FILE
006730           FDD-REPORT-FILE.
006740 920-DISPLAY-COUNTERS.
006750     DISPLAY 'AHFFDD2 PROCESSING COMPLETE'.
006760     DISPLAY 'AHFFDD2 - DETAIL RECORDS READ - ' WS-RECORD-COUNT.
006770     DISPLAY 'AHFFDD2 - FC1 FLAGGED RECORDS  - '
006780         STAT-FLAGGED-COUNT(1).
006790     DISPLAY 'AHFFDD2 - FC2 FLAGGED RECORDS  - '
006800         STAT-FLAGGED-COUNT(2).
006810     DISPLAY 'AHFFDD2 - FC3 FLAGGED RECORDS  - '
006820         STAT-FLAGGED-COUNT(3).
006830*****************************************************************
006840*                      999-ABEND                                 *
006850*****************************************************************
006860 999-ABEND.
006870     DISPLAY 'AHFFDD2 - ABNORMAL TERMINATION'.
006880     CLOSE FLAGGED-DETAIL-FILE
006890           FDD-REPORT-FILE.
006900     MOVE 16 TO RETURN-CODE.
006910     STOP RUN.
