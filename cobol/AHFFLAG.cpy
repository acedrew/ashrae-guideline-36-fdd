000010*****************************************************************
000020*    AHFFLAG  --  FLAGGED DETAIL - AHU READING PLUS FDD FLAGS    *
000030*    COPY MEMBER - ONE RECORD WRITTEN PER ACCEPTED INPUT RECORD  *
000040*-----------------------------------------------------------------
000050* MAINT LOG..                                                    *
000060*  1987-04-02  RLH  CR40118  ORIGINAL MEMBER FOR AHU FDD PROJECT *
000070*  2003-02-11  TJM  CR40266  ADDED OPER-STATE FOR FC4 HUNTING    *
000080*****************************************************************
000090 01  FLAGGED-DETAIL.
000100     05  FD-READING.
000110         COPY AHFREAD.
000120     05  FD-FLAGS.
000130         10  FLAG-FC1                  PIC 9.
000140             88  FC1-FAULT-ON          VALUE 1.
000150         10  FLAG-FC2                  PIC 9.
000160             88  FC2-FAULT-ON          VALUE 1.
000170         10  FLAG-FC3                  PIC 9.
000180             88  FC3-FAULT-ON          VALUE 1.
000190         10  OPER-STATE                PIC 9.
000200             88  OPER-STATE-HEATING           VALUE 1.
000210             88  OPER-STATE-ECON-ONLY         VALUE 2.
000220             88  OPER-STATE-ECON-PLUS-MECH    VALUE 3.
000230             88  OPER-STATE-MECH-ONLY         VALUE 4.
000240             88  OPER-STATE-OFF-OR-OTHER      VALUE 0.
000250     05  FILLER                        PIC X(14).
