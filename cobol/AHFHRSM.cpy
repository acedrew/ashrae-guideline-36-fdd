000010*****************************************************************
000020*    AHFHRSM  --  HOURLY OPERATING-STATE SUMMARY - FC4 OUTPUT    *
000030*    COPY MEMBER - ONE RECORD WRITTEN PER CLOCK HOUR             *
000040*-----------------------------------------------------------------
000050* MAINT LOG..                                                    *
000060*  2003-02-11  TJM  CR40266  ORIGINAL MEMBER FOR FC4 HUNTING     *
000070*****************************************************************
000080 01  HOURLY-OS-SUMMARY.
000090     05  OS-HOUR-TIMESTAMP             PIC X(13).
000100     05  OS-HTG-ENTRIES                PIC 9(3).
000110     05  OS-ECON-ENTRIES               PIC 9(3).
000120     05  OS-ECONMECH-ENTRIES           PIC 9(3).
000130     05  OS-MECH-ENTRIES               PIC 9(3).
000140     05  OS-FC4-FLAG                   PIC 9.
000150         88  FC4-FAULT-ON              VALUE 1.
000160     05  FILLER                        PIC X(14).
