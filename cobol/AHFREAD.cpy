000010*****************************************************************
000020*    AHFREAD  --  AHU SENSOR READING - INPUT DETAIL FIELDS       *
000030*    COPY MEMBER - FIELDS ONLY, NO 01.  CALLER SUPPLIES THE      *
000040*    ENCLOSING 01 OR 05 SO THIS MEMBER NESTS AT ANY LEVEL.       *
000050*-----------------------------------------------------------------
000060* MAINT LOG..                                                    *
000070*  1987-04-02  RLH  CR40117  ORIGINAL MEMBER FOR AHU FDD PROJECT *
000080*  1993-10-05  TJM  CR40219  WIDENED TIMESTAMP BREAKOUT REDEFINES*
000090*  1998-11-09  TJM  CR41900  Y2K - VALIDATED 4-DIGIT YEAR WINDOW *
000100*****************************************************************
000110     05  READ-TIMESTAMP                PIC X(19).
000120     05  READ-TIMESTAMP-PARTS REDEFINES READ-TIMESTAMP.
000130         10  READ-TS-YEAR              PIC 9(4).
000140         10  FILLER                    PIC X.
000150         10  READ-TS-MONTH             PIC 9(2).
000160         10  FILLER                    PIC X.
000170         10  READ-TS-DAY               PIC 9(2).
000180         10  FILLER                    PIC X.
000190         10  READ-TS-HOUR              PIC 9(2).
000200         10  FILLER                    PIC X.
000210         10  READ-TS-MINUTE            PIC 9(2).
000220         10  FILLER                    PIC X.
000230         10  READ-TS-SECOND            PIC 9(2).
000240     05  READ-HOUR-KEY REDEFINES READ-TIMESTAMP.
000250         10  READ-HOUR-PREFIX          PIC X(13).
000260         10  FILLER                    PIC X(6).
000270     05  READ-MAT                      PIC S9(3)V99.
000280     05  READ-RAT                      PIC S9(3)V99.
000290     05  READ-OAT                      PIC S9(3)V99.
000300     05  READ-DUCT-STATIC              PIC S9(2)V99.
000310     05  READ-DUCT-SP                  PIC S9(2)V99.
000320     05  READ-VFD-SPEED                PIC S9V9(4).
000330     05  READ-HTG-SIG                  PIC S9V9(4).
000340     05  READ-CLG-SIG                  PIC S9V9(4).
000350     05  READ-ECON-SIG                 PIC S9V9(4).
000360     05  FILLER                        PIC X(18).
