000010*****************************************************************
000020*    AHFRPT   --  FDD-REPORT PRINT LINE LAYOUTS - 132 COLUMNS    *
000030*    COPY MEMBER - ONE GROUP PER LINE TYPE, ALL REDEFINE THE     *
000040*    SAME PRINT AREA.  SHARED BY AHFFDD2 AND AHFTSEV.            *
000050*-----------------------------------------------------------------
000060* MAINT LOG..                                                    *
000070*  1988-01-20  RLH  CR40131  ORIGINAL MEMBER - FC1 REPORT ONLY   *
000080*  1990-08-14  TJM  CR40151  EXTENDED LINE SET FOR FC2 AND FC3   *
000090*  2009-02-03  RLH  CR40271  ADDED SENSOR DESCRIBE-STATS LINE    *
000100*****************************************************************
000110 01  FDD-PRINT-LINE                    PIC X(132).
000120*-----------------------------------------------------------------
000130*    HEADING LINES - FAULT CONDITION <N> REPORT, ONE SENTENCE
000140*-----------------------------------------------------------------
000150 01  RPT-HEADING-LINE REDEFINES FDD-PRINT-LINE.
000160     05  RH-LITERAL-1                  PIC X(18).
000170     05  RH-FAULT-CODE-NO              PIC 9.
000180     05  RH-LITERAL-2                  PIC X(07).
000190     05  RH-DESCRIPTION                PIC X(90).
000200     05  FILLER                        PIC X(16).
000210*-----------------------------------------------------------------
000220*    SECTION BANNER LINE - E.G. DATASET STATISTICS,
000230*    TIME-OF-DAY HISTOGRAM, SUGGESTIONS BASED ON DATA ANALYSIS
000240*-----------------------------------------------------------------
000250 01  RPT-BANNER-LINE REDEFINES FDD-PRINT-LINE.
000260     05  RB-BANNER-TEXT                PIC X(40).
000270     05  FILLER                        PIC X(92).
000280*-----------------------------------------------------------------
000290*    DATASET STATISTICS BULLET LINE - LABEL PLUS EDITED VALUE
000300*-----------------------------------------------------------------
000310 01  RPT-STAT-BULLET-LINE REDEFINES FDD-PRINT-LINE.
000320     05  RS-BULLET-DASH                PIC X(02) VALUE '- '.
000330     05  RS-STAT-LABEL                 PIC X(42).
000340     05  RS-STAT-VALUE                 PIC ZZZZZ9.99.
000350     05  FILLER                        PIC X(79).
000360*-----------------------------------------------------------------
000370*    TIME-OF-DAY HISTOGRAM LINE - HOUR NN  COUNT NNNNN
000380*-----------------------------------------------------------------
000390 01  RPT-HISTOGRAM-LINE REDEFINES FDD-PRINT-LINE.
000400     05  FILLER                        PIC X(02) VALUE SPACES.
000410     05  RG-LITERAL-HOUR               PIC X(05) VALUE 'HOUR '.
000420     05  RG-HOUR-OF-DAY                 PIC Z9.
000430     05  FILLER                        PIC X(02) VALUE SPACES.
000440     05  RG-LITERAL-COUNT              PIC X(06) VALUE 'COUNT '.
000450     05  RG-HOUR-COUNT                 PIC ZZZZ9.
000460     05  FILLER                        PIC X(110).
000470*-----------------------------------------------------------------
000480*    AVERAGE-WHILE-TRUE BULLET LINE - SENSOR NAME PLUS MEAN
000490*-----------------------------------------------------------------
000500 01  RPT-AVG-BULLET-LINE REDEFINES FDD-PRINT-LINE.
000510     05  RA-BULLET-DASH                PIC X(02) VALUE '- '.
000520     05  RA-AVG-LABEL                  PIC X(42).
000530     05  RA-AVG-VALUE                  PIC ZZZZZ9.99.
000540     05  FILLER                        PIC X(79).
000550*-----------------------------------------------------------------
000560*    PER-SENSOR SUMMARY STATISTICS LINE - COUNT/MEAN/STD/MIN/MAX
000570*-----------------------------------------------------------------
000580 01  RPT-SENSOR-STATS-LINE REDEFINES FDD-PRINT-LINE.
000590     05  RN-SENSOR-NAME                PIC X(20).
000600     05  RN-LIT-COUNT                  PIC X(03) VALUE 'N='.
000610     05  RN-SENSOR-COUNT               PIC ZZZZZ9.
000620     05  RN-LIT-MEAN                   PIC X(08) VALUE ' MEAN='.
000630     05  RN-SENSOR-MEAN                PIC ZZZZZ9.99.
000640     05  RN-LIT-STD                    PIC X(07) VALUE ' STD='.
000650     05  RN-SENSOR-STD                 PIC ZZZZZ9.99.
000660     05  RN-LIT-MIN                    PIC X(07) VALUE ' MIN='.
000670     05  RN-SENSOR-MIN                 PIC ZZZZZ9.99.
000680     05  RN-LIT-MAX                    PIC X(07) VALUE ' MAX='.
000690     05  RN-SENSOR-MAX                 PIC ZZZZZ9.99.
000700     05  FILLER                        PIC X(38).
000710*-----------------------------------------------------------------
000720*    SUGGESTION VERDICT LINE - FREE-FORM PLAIN-LANGUAGE TEXT
000730*-----------------------------------------------------------------
000740 01  RPT-SUGGESTION-LINE REDEFINES FDD-PRINT-LINE.
000750     05  RV-BULLET-DASH                PIC X(02) VALUE '- '.
000760     05  RV-SUGGESTION-TEXT            PIC X(120).
000770     05  FILLER                        PIC X(10).
000780*-----------------------------------------------------------------
000790*    TRAILER LINE - REPORT GENERATED: <RUN TIMESTAMP>
000800*-----------------------------------------------------------------
000810 01  RPT-TRAILER-LINE REDEFINES FDD-PRINT-LINE.
000820     05  RT-LITERAL                    PIC X(18) VALUE
000830                                        'REPORT GENERATED:'.
000840     05  RT-RUN-TIMESTAMP              PIC X(19).
000850     05  FILLER                        PIC X(95).
