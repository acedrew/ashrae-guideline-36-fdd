000010*****************************************************************
000020*    AHFSTAT  --  FAULT SUMMARY STATISTICS WORKING STORAGE       *
000030*    COPY MEMBER - SHARED BY THE STATISTICS/REPORT PROGRAMS      *
000040*-----------------------------------------------------------------
000050* MAINT LOG..                                                    *
000060*  1988-01-20  RLH  CR40131  ORIGINAL MEMBER - FC1 STATS ONLY    *
000070*  1990-08-14  TJM  CR40151  EXTENDED TABLE TO COVER FC2 AND FC3 *
000080*  2009-02-03  RLH  CR40271  ADDED SENSOR DESCRIBE-STATS TABLE   *
000090*****************************************************************
000100 77  AHF-STATS-LEVEL              PIC X(04) VALUE 'V002'.
000110 01  FDD-STATS-AREA.
000120     05  FAULT-STATS-TABLE OCCURS 3 TIMES INDEXED BY FS-IDX.
000130         10  STAT-FAULT-CODE       PIC 9 COMP-3.
000140             88  STAT-IS-FC1       VALUE 1.
000150             88  STAT-IS-FC2       VALUE 2.
000160             88  STAT-IS-FC3       VALUE 3.
000170         10  STAT-RECORD-COUNT     PIC S9(7) COMP-3 VALUE 0.
000180         10  STAT-FLAGGED-COUNT    PIC S9(7) COMP-3 VALUE 0.
000190         10  STAT-TOTAL-DAYS       PIC S9(5)V99 COMP-3 VALUE 0.
000200         10  STAT-TOTAL-HOURS      PIC S9(7)V99 COMP-3 VALUE 0.
000210         10  STAT-FAULT-HOURS      PIC S9(7)V99 COMP-3 VALUE 0.
000220         10  STAT-PCT-TRUE         PIC S9(3)V99 COMP-3 VALUE 0.
000230         10  STAT-PCT-FALSE        PIC S9(3)V99 COMP-3 VALUE 0.
000240         10  STAT-MOTOR-HOURS      PIC S9(7)V99 COMP-3 VALUE 0.
000250*        AVERAGE-WHILE-TRUE ACCUMULATORS - MEANING DEPENDS ON THE
000260*        FAULT CODE THIS TABLE ENTRY IS CARRYING (SEE AHFFDD2
000270*        PARAGRAPH 235-ACCUM-ONE-FAULT FOR THE SENSOR ASSIGNMENT).
000280         10  STAT-AVG-SEN1-SUM     PIC S9(9)V99 COMP-3 VALUE 0.
000290         10  STAT-AVG-SEN2-SUM     PIC S9(9)V99 COMP-3 VALUE 0.
000300         10  STAT-AVG-SEN3-SUM     PIC S9(9)V99 COMP-3 VALUE 0.
000310         10  STAT-AVG-SENSOR-1     PIC S9(3)V99 COMP-3 VALUE 0.
000320         10  STAT-AVG-SENSOR-2     PIC S9(3)V99 COMP-3 VALUE 0.
000330         10  STAT-AVG-SENSOR-3     PIC S9(3)V99 COMP-3 VALUE 0.
000340         10  STAT-HOUR-HIST OCCURS 24 TIMES
000350                                   PIC 9(5) COMP-3.
000360     05  FILLER                   PIC X(04).
000370*****************************************************************
000380*    PER-SENSOR DESCRIBE STATISTICS - COUNT/MEAN/STD/MIN/MAX     *
000390*****************************************************************
000400 01  SENSOR-DESC-AREA.
000410     05  SENSOR-DESC-TABLE OCCURS 6 TIMES INDEXED BY SD-IDX.
000420         10  SD-SENSOR-NAME        PIC X(12).
000430         10  SD-COUNT              PIC S9(7) COMP-3 VALUE 0.
000440         10  SD-SUM                PIC S9(9)V9(4) COMP-3 VALUE 0.
000450         10  SD-SUM-OF-SQRS        PIC S9(11)V9(4) COMP-3 VALUE 0.
000460         10  SD-MIN                PIC S9(5)V99 COMP-3 VALUE 0.
000470         10  SD-MAX                PIC S9(5)V99 COMP-3 VALUE 0.
000480         10  SD-MEAN               PIC S9(5)V99 COMP-3 VALUE 0.
000490         10  SD-STD-DEV            PIC S9(5)V99 COMP-3 VALUE 0.
000500     05  FILLER                   PIC X(04).
