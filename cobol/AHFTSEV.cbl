000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AHFTSEV.
000030 AUTHOR. T J MCNALLY.
000040 INSTALLATION. FACILITIES ENGINEERING DATA PROCESSING.
000050 DATE-WRITTEN. 02/1990.
000060 DATE-COMPILED.
000070 SECURITY. FACILITIES ENGINEERING - INTERNAL USE ONLY.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SPECIAL-NAMES.
000110     C01 IS TOP-OF-FORM.
000120 INPUT-OUTPUT SECTION.
000130 FILE-CONTROL.
000140     SELECT TIMESERIES-STORE-FILE ASSIGN TO TSSTORE
000150         ORGANIZATION IS INDEXED
000160         ACCESS MODE IS DYNAMIC
000170         RECORD KEY IS TS-KEY OF TIMESERIES-STORE
000180         FILE STATUS IS WS-TSSTORE-STATUS.
000190 DATA DIVISION.
000200 FILE SECTION.
000210 FD  TIMESERIES-STORE-FILE.
000220     COPY AHFTSR.
000230*****************************************************************
000240*                                                                *
000250*A    ABSTRACT..                                                *
000260*  RETRIEVE, JOIN, RESCALE, EVALUATE AND WRITE-BACK PASS OF     *
000270*  THE TIMESERIES STORE ROUND TRIP.  READS BACK THE THREE FC1   *
000280*  POINT STREAMS LOADED BY AHFTSLD, JOINS THEM ON A COMMON      *
000290*  TIMESTAMP, RUNS THE FC1 ROLLING-WINDOW RULE OVER THE JOINED  *
000300*  STREAM, AND REWRITES THE FC1 FLAG ONTO THE STORED FAN-SPEED  *
000310*  POINT RECORD FOR EVERY MATCHED TIMESTAMP.                    *
000320*                                                                *
000330*J    JCL..                                                     *
000340*                                                                *
000350* //AHFTSEV  EXEC PGM=AHFTSEV                                   *
000360* //SYSOUT   DD SYSOUT=*                                        *
000370* //TSSTORE  DD DISP=SHR,DSN=FE.AHU.TS.STORE                    *
000380* //SYSIPT   DD DUMMY                                            *
000390*                                                                *
000400*P    ENTRY PARAMETERS..                                        *
000410*     NONE.                                                     *
000420*                                                                *
000430*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000440*     I/O ERROR ON FILES, JOIN TABLE OVERFLOW                   *
000450*                                                                *
000460*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000470*     NONE.                                                     *
000480*                                                                *
000490*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000500*     AHFCONS - FC1 THRESHOLDS AND SENSOR NAME CONSTANTS        *
000510*                                                                *
000520*****************************************************************
000530*****************************************************************
000540*    AHFTSEV  -- AHU FDD TIMESERIES STORE - RETRIEVE, JOIN,      *
000550*    RESCALE, EVALUATE AND WRITE-BACK PASS                       *
000560*-----------------------------------------------------------------
000570* CHANGE LOG..                                                   *
000580*  1990-02-12  TJM  CR40195  ORIGINAL PROGRAM - RETRIEVE/JOIN   *
000590*                            PASS ONLY                           *
000600*  1990-09-25  TJM  CR40198  ADDED ROLLING-WINDOW FC1 EVALUATOR *
000610*  1991-06-19  RLH  CR40203  CONFORMED WINDOW SIZE TO AHFCONS   *
000620*                            CHANGE                              *
000630*  1994-04-08  TJM  CR40222  ADDED STORED FLAG WRITE-BACK PASS  *
000640*  1998-12-02  RLH  CR41902  Y2K - VERIFIED 4-DIGIT YEAR IN     *
000650*                            JOIN KEY                            *
000660*  2003-06-20  TJM  CR40269  ADDED FAN-SPEED RESCALE STEP       *
000670*  2011-07-18  TJM  CR40285  ADDED WINDOW-SIZE BOUNDS CHECK AND *
000680*                            CONSTANTS LEVEL DISPLAY AT INIT    *
000690*****************************************************************
000700 EJECT
000710 WORKING-STORAGE SECTION.
000720 01  FILLER PIC X(32)
000730     VALUE 'AHFTSEV WORKING STORAGE BEGINS '.
000740*****************************************************************
000750*    READ-ONLY ENGINEERING CONSTANTS
000760*****************************************************************
000770     COPY AHFCONS.
000780*****************************************************************
000790*    SWITCHES AND FILE STATUS
000800*****************************************************************
000810 01  WS-SWITCHES.
000820     05  WS-EOF-IND                    PIC X(01) VALUE 'N'.
000830         88  END-OF-STREAM                   VALUE 'Y'.
000840         88  NOT-END-OF-STREAM               VALUE 'N'.
000850     05  FILLER                        PIC X(10).
000860 01  WS-FILE-STATUS-AREA.
000870     05  WS-TSSTORE-STATUS             PIC X(02).
000880         88  TSSTORE-OK                      VALUE '00'.
000890         88  TSSTORE-EOF                     VALUE '10'.
000900     05  FILLER                        PIC X(08).
000910*****************************************************************
000920*    RETRIEVED POINT STREAMS - ONE TABLE PER FC1 SENSOR NAME
000930*    LOADED BY READING THE INDEXED STORE SEQUENTIALLY FROM THE
000940*    SENSOR KEY FORWARD WHILE THE SENSOR NAME STAYS CONSTANT
000950*****************************************************************
000960 01  WS-MAX-POINTS-AREA.
000970     05  WS-MAX-POINTS              PIC S9(5) COMP-3 VALUE +2000.
000980     05  FILLER                     PIC X(04).
000990 01  WS-DUCT-STATIC-STREAM.
001000     05  DS-ENTRY OCCURS 2000 TIMES INDEXED BY DS-IDX.
001010         10  DS-TIMESTAMP          PIC X(19).
001020         10  DS-VALUE              PIC S9(5)V9(4) COMP-3.
001030*    FIRST-ENTRY VIEW - USED TO TRACE THE STREAM START ON THE
001040*    TERMINATION DISPLAY WITHOUT A SEPARATE SAVE-AREA MOVE
001050 01  WS-DUCT-STATIC-FIRST-VIEW REDEFINES WS-DUCT-STATIC-STREAM.
001060     05  DS-FIRST-TIMESTAMP        PIC X(19).
001070     05  DS-FIRST-VALUE            PIC S9(5)V9(4) COMP-3.
001080     05  FILLER                    PIC X(47976).
001090 01  WS-DUCT-SP-STREAM.
001100     05  SP-ENTRY OCCURS 2000 TIMES INDEXED BY SP-IDX.
001110         10  SP-TIMESTAMP          PIC X(19).
001120         10  SP-VALUE              PIC S9(5)V9(4) COMP-3.
001130 01  WS-DUCT-SP-FIRST-VIEW REDEFINES WS-DUCT-SP-STREAM.
001140     05  SP-FIRST-TIMESTAMP        PIC X(19).
001150     05  SP-FIRST-VALUE            PIC S9(5)V9(4) COMP-3.
001160     05  FILLER                    PIC X(47976).
001170 01  WS-VFD-SPEED-STREAM.
001180     05  VS-ENTRY OCCURS 2000 TIMES INDEXED BY VS-IDX.
001190         10  VS-TIMESTAMP          PIC X(19).
001200         10  VS-VALUE              PIC S9(5)V9(4) COMP-3.
001210 01  WS-VFD-SPEED-FIRST-VIEW REDEFINES WS-VFD-SPEED-STREAM.
001220     05  VS-FIRST-TIMESTAMP        PIC X(19).
001230     05  VS-FIRST-VALUE            PIC S9(5)V9(4) COMP-3.
001240     05  FILLER                    PIC X(47976).
001250*****************************************************************
001260*    JOINED RECORD TABLE - ONE ENTRY PER TIMESTAMP PRESENT IN
001270*    ALL THREE FC1 POINT STREAMS, RESCALED FAN-SPEED INCLUDED
001280*****************************************************************
001290 01  WS-JOIN-TABLE.
001300     05  JT-ENTRY OCCURS 2000 TIMES INDEXED BY JT-IDX.
001310         10  JT-TIMESTAMP          PIC X(19).
001320         10  JT-DUCT-STATIC        PIC S9(5)V9(4) COMP-3.
001330         10  JT-DUCT-SP            PIC S9(5)V9(4) COMP-3.
001340         10  JT-VFD-SPEED-PCT      PIC S9(5)V9(4) COMP-3.
001350         10  JT-VFD-SPEED-FRAC     PIC S9(1)V9(4) COMP-3.
001360         10  JT-FC1-FLAG           PIC 9 COMP-3.
001370*****************************************************************
001380*    FC1 ROLLING-WINDOW PERSISTENCE FILTER - RESTATED FROM THE
001390*    DETAIL-PASS EVALUATOR IN AHFFDD1 PARAGRAPH 2300-EVALUATE-FC1
001400*****************************************************************
001410 77  WS-MAX-WINDOW-SIZE             PIC S9(3) COMP VALUE 10.
001420 01  WS-FC1-WINDOW-AREA.
001430     05  WS-FC1-RULE-RESULT             PIC 9 COMP-3 VALUE 0.
001440     05  WS-FC1-WINDOW-PTR              PIC S9(3) COMP VALUE 0.
001450     05  WS-FC1-WINDOW-FILLED           PIC S9(3) COMP VALUE 0.
001460     05  WS-FC1-WINDOW-SUM              PIC S9(3) COMP VALUE 0.
001470     05  WS-FC1-WINDOW-TABLE OCCURS 10 TIMES
001480                                        INDEXED BY WS-FC1-IDX
001490                                        PIC 9 COMP-3.
001500     05  FILLER                         PIC X(04).
001510*****************************************************************
001520*    PROGRAM COUNTERS
001530*****************************************************************
001540 01  WS-COUNTERS.
001550     05  WS-DS-COUNT                    PIC S9(5) COMP VALUE 0.
001560     05  WS-SP-COUNT                    PIC S9(5) COMP VALUE 0.
001570     05  WS-VS-COUNT                    PIC S9(5) COMP VALUE 0.
001580     05  WS-JOIN-COUNT                  PIC S9(5) COMP VALUE 0.
001590     05  WS-FAULT-COUNT                 PIC S9(5) COMP VALUE 0.
001600     05  WS-WRITE-BACK-COUNT            PIC S9(5) COMP VALUE 0.
001610     05  FILLER                         PIC X(04).
001620 PROCEDURE DIVISION.
001630*-----------------------------------------------------------------
001640*                   000-MAINLINE
001650*-----------------------------------------------------------------
001660 000-MAINLINE.
001670     PERFORM 100-INITIALIZATION.
001680     PERFORM 200-RETRIEVE-STREAMS.
001690     PERFORM 300-JOIN-STREAMS.
001700     PERFORM 400-EVALUATE-FC1.
001710     PERFORM 500-WRITE-BACK-FLAGS.
001720     PERFORM 900-TERMINATION.
001730     STOP RUN.
001740*-----------------------------------------------------------------
001750*                   100-INITIALIZATION
001760*-----------------------------------------------------------------
001770 100-INITIALIZATION.
001780     DISPLAY 'AHFTSEV - CONSTANTS LEVEL - ' AHF-CONS-LEVEL.
001790     IF AHF-ROLLING-WINDOW-SIZE > WS-MAX-WINDOW-SIZE
001800         DISPLAY 'AHFTSEV - ROLLING WINDOW SIZE EXCEEDS TABLE - '
001810             AHF-ROLLING-WINDOW-SIZE
001820         PERFORM 999-ABEND
001830     END-IF.
001840     OPEN I-O TIMESERIES-STORE-FILE.
001850     IF NOT TSSTORE-OK
001860         DISPLAY 'ERROR OPENING TIMESERIES STORE - '
001870             WS-TSSTORE-STATUS
001880         PERFORM 999-ABEND
001890     END-IF.
001900*-----------------------------------------------------------------
001910*                   200-RETRIEVE-STREAMS
001920*    ONE SEQUENTIAL SWEEP PER FC1 SENSOR NAME, STARTED AT THE
001930*    FIRST KEY FOR THAT SENSOR AND READ FORWARD WHILE IT HOLDS
001940*-----------------------------------------------------------------
001950 200-RETRIEVE-STREAMS.
001960     PERFORM 210-RETRIEVE-DUCT-STATIC.
001970     PERFORM 220-RETRIEVE-DUCT-SP.
001980     PERFORM 230-RETRIEVE-VFD-SPEED.
001990 210-RETRIEVE-DUCT-STATIC.
002000     MOVE AHF-TS-NAME-DUCT-STATIC TO TS-SENSOR-NAME.
002010     MOVE SPACES TO TS-TIMESTAMP.
002020     START TIMESERIES-STORE-FILE KEY IS NOT LESS THAN TS-KEY
002030         INVALID KEY
002040             SET END-OF-STREAM TO TRUE
002050     END-START.
002060     PERFORM 211-NEXT-DUCT-STATIC
002070         UNTIL END-OF-STREAM.
002080     MOVE 'N' TO WS-EOF-IND.
002090 211-NEXT-DUCT-STATIC.
002100     READ TIMESERIES-STORE-FILE NEXT RECORD
002110         AT END
002120             SET END-OF-STREAM TO TRUE
002130     END-READ.
002140     IF NOT END-OF-STREAM
002150         IF TS-SENSOR-NAME = AHF-TS-NAME-DUCT-STATIC
002160             AND TS-TIMESTAMP NOT = SPACES
002170             IF WS-DS-COUNT >= WS-MAX-POINTS
002180                 DISPLAY 'AHFTSEV - DUCT STATIC TABLE OVERFLOW'
002190                 PERFORM 999-ABEND
002200             END-IF
002210             ADD 1 TO WS-DS-COUNT
002220             MOVE TS-TIMESTAMP TO DS-TIMESTAMP (WS-DS-COUNT)
002230             MOVE TS-VALUE TO DS-VALUE (WS-DS-COUNT)
002240         ELSE
002250             SET END-OF-STREAM TO TRUE
002260         END-IF
002270     END-IF.
002280 220-RETRIEVE-DUCT-SP.
002290     MOVE AHF-TS-NAME-DUCT-SP TO TS-SENSOR-NAME.
002300     MOVE SPACES TO TS-TIMESTAMP.
002310     START TIMESERIES-STORE-FILE KEY IS NOT LESS THAN TS-KEY
002320         INVALID KEY
002330             SET END-OF-STREAM TO TRUE
002340     END-START.
002350     PERFORM 221-NEXT-DUCT-SP
002360         UNTIL END-OF-STREAM.
002370     MOVE 'N' TO WS-EOF-IND.
002380 221-NEXT-DUCT-SP.
002390     READ TIMESERIES-STORE-FILE NEXT RECORD
002400         AT END
002410             SET END-OF-STREAM TO TRUE
002420     END-READ.
002430     IF NOT END-OF-STREAM
002440         IF TS-SENSOR-NAME = AHF-TS-NAME-DUCT-SP
002450             AND TS-TIMESTAMP NOT = SPACES
002460             IF WS-SP-COUNT >= WS-MAX-POINTS
002470                 DISPLAY 'AHFTSEV - DUCT SP TABLE OVERFLOW'
002480                 PERFORM 999-ABEND
002490             END-IF
002500             ADD 1 TO WS-SP-COUNT
002510             MOVE TS-TIMESTAMP TO SP-TIMESTAMP (WS-SP-COUNT)
002520             MOVE TS-VALUE TO SP-VALUE (WS-SP-COUNT)
002530         ELSE
002540             SET END-OF-STREAM TO TRUE
002550         END-IF
002560     END-IF.
002570 230-RETRIEVE-VFD-SPEED.
002580     MOVE AHF-TS-NAME-VFD-SPEED TO TS-SENSOR-NAME.
002590     MOVE SPACES TO TS-TIMESTAMP.
002600     START TIMESERIES-STORE-FILE KEY IS NOT LESS THAN TS-KEY
002610         INVALID KEY
002620             SET END-OF-STREAM TO TRUE
002630     END-START.
002640     PERFORM 231-NEXT-VFD-SPEED
002650         UNTIL END-OF-STREAM.
002660     MOVE 'N' TO WS-EOF-IND.
002670 231-NEXT-VFD-SPEED.
002680     READ TIMESERIES-STORE-FILE NEXT RECORD
002690         AT END
002700             SET END-OF-STREAM TO TRUE
002710     END-READ.
002720     IF NOT END-OF-STREAM
002730         IF TS-SENSOR-NAME = AHF-TS-NAME-VFD-SPEED
002740             AND TS-TIMESTAMP NOT = SPACES
002750             IF WS-VS-COUNT >= WS-MAX-POINTS
002760                 DISPLAY 'AHFTSEV - VFD SPEED TABLE OVERFLOW'
002770                 PERFORM 999-ABEND
002780             END-IF
002790             ADD 1 TO WS-VS-COUNT
002800             MOVE TS-TIMESTAMP TO VS-TIMESTAMP (WS-VS-COUNT)
002810             MOVE TS-VALUE TO VS-VALUE (WS-VS-COUNT)
002820         ELSE
002830             SET END-OF-STREAM TO TRUE
002840         END-IF
002850     END-IF.
002860*-----------------------------------------------------------------
002870*                   300-JOIN-STREAMS
002880*    DUCT STATIC STREAM DRIVES THE JOIN - A TIMESTAMP ONLY
002890*    SURVIVES WHEN THE SAME STAMP IS FOUND IN ALL THREE STREAMS
002900*-----------------------------------------------------------------
002910 300-JOIN-STREAMS.
002920     PERFORM 310-JOIN-ONE-DUCT-STATIC-ENTRY
002930         VARYING DS-IDX FROM 1 BY 1
002940         UNTIL DS-IDX > WS-DS-COUNT.
002950 310-JOIN-ONE-DUCT-STATIC-ENTRY.
002960     MOVE 0 TO SP-IDX.
002970     MOVE 0 TO VS-IDX.
002980     PERFORM 311-FIND-MATCHING-DUCT-SP
002990         VARYING SP-IDX FROM 1 BY 1
003000         UNTIL SP-IDX > WS-SP-COUNT
003010             OR SP-TIMESTAMP (SP-IDX) = DS-TIMESTAMP (DS-IDX).
003020     IF SP-IDX NOT > WS-SP-COUNT
003030         PERFORM 312-FIND-MATCHING-VFD-SPEED
003040             VARYING VS-IDX FROM 1 BY 1
003050             UNTIL VS-IDX > WS-VS-COUNT
003060                 OR VS-TIMESTAMP (VS-IDX) = DS-TIMESTAMP (DS-IDX)
003070         IF VS-IDX NOT > WS-VS-COUNT
003080             ADD 1 TO WS-JOIN-COUNT
003090             MOVE DS-TIMESTAMP (DS-IDX)
003100                 TO JT-TIMESTAMP (WS-JOIN-COUNT)
003110             MOVE DS-VALUE (DS-IDX)
003120                 TO JT-DUCT-STATIC (WS-JOIN-COUNT)
003130             MOVE SP-VALUE (SP-IDX)
003140                 TO JT-DUCT-SP (WS-JOIN-COUNT)
003150             MOVE VS-VALUE (VS-IDX)
003160                 TO JT-VFD-SPEED-PCT (WS-JOIN-COUNT)
003170         END-IF
003180     END-IF.
003190 311-FIND-MATCHING-DUCT-SP.
003200     CONTINUE.
003210 312-FIND-MATCHING-VFD-SPEED.
003220     CONTINUE.
003230*-----------------------------------------------------------------
003240*                   400-EVALUATE-FC1
003250*    RESCALES THE STORED FAN SPEED PERCENT BACK TO A 0-1
003260*    FRACTION, THEN RUNS THE ROLLING-WINDOW FC1 RULE OVER THE
003270*    JOINED STREAM IN TIMESTAMP ORDER
003280*-----------------------------------------------------------------
003290 400-EVALUATE-FC1.
003300     PERFORM 410-EVALUATE-ONE-JOINED-RECORD
003310         VARYING JT-IDX FROM 1 BY 1
003320         UNTIL JT-IDX > WS-JOIN-COUNT.
003330 410-EVALUATE-ONE-JOINED-RECORD.
003340     COMPUTE JT-VFD-SPEED-FRAC (JT-IDX) ROUNDED =
003350         JT-VFD-SPEED-PCT (JT-IDX) / 100.
003360     MOVE 0 TO WS-FC1-RULE-RESULT.
003370     IF JT-DUCT-STATIC (JT-IDX) <
003380             (JT-DUCT-SP (JT-IDX) - AHF-DUCT-STATIC-INCH-THRES)
003390         AND JT-VFD-SPEED-FRAC (JT-IDX) >=
003400             (AHF-VFD-SPEED-PCT-MAX - AHF-VFD-SPEED-PCT-ERR-THRES)
003410         MOVE 1 TO WS-FC1-RULE-RESULT
003420     END-IF.
003430     PERFORM 420-UPDATE-ROLLING-WINDOW.
003440     IF WS-FC1-WINDOW-FILLED = AHF-ROLLING-WINDOW-SIZE
003450         AND WS-FC1-WINDOW-SUM = AHF-ROLLING-WINDOW-SIZE
003460         MOVE 1 TO JT-FC1-FLAG (JT-IDX)
003470         ADD 1 TO WS-FAULT-COUNT
003480     ELSE
003490         MOVE 0 TO JT-FC1-FLAG (JT-IDX)
003500     END-IF.
003510*-----------------------------------------------------------------
003520*                   420-UPDATE-ROLLING-WINDOW
003530*-----------------------------------------------------------------
003540 420-UPDATE-ROLLING-WINDOW.
003550     ADD 1 TO WS-FC1-WINDOW-PTR.
003560     IF WS-FC1-WINDOW-PTR > AHF-ROLLING-WINDOW-SIZE
003570         MOVE 1 TO WS-FC1-WINDOW-PTR
003580     END-IF.
003590     IF WS-FC1-WINDOW-FILLED < AHF-ROLLING-WINDOW-SIZE
003600         ADD 1 TO WS-FC1-WINDOW-FILLED
003610     ELSE
003620         SUBTRACT WS-FC1-WINDOW-TABLE (WS-FC1-WINDOW-PTR)
003630             FROM WS-FC1-WINDOW-SUM
003640     END-IF.
003650     MOVE WS-FC1-RULE-RESULT
003660         TO WS-FC1-WINDOW-TABLE (WS-FC1-WINDOW-PTR).
003670     ADD WS-FC1-RULE-RESULT TO WS-FC1-WINDOW-SUM.
003680*-----------------------------------------------------------------
003690*                   500-WRITE-BACK-FLAGS
003700*    FOR EVERY JOINED TIMESTAMP, REWRITE THE STORED FAN-SPEED
003710*    POINT RECORD SO ITS TS-FC1-FLAG CARRIES THE RULE RESULT
003720*-----------------------------------------------------------------
003730 500-WRITE-BACK-FLAGS.
003740     PERFORM 510-WRITE-BACK-ONE-FLAG
003750         VARYING JT-IDX FROM 1 BY 1
003760         UNTIL JT-IDX > WS-JOIN-COUNT.
003770 510-WRITE-BACK-ONE-FLAG.
003780     MOVE AHF-TS-NAME-VFD-SPEED TO TS-SENSOR-NAME.
003790     MOVE JT-TIMESTAMP (JT-IDX) TO TS-TIMESTAMP.
003800     READ TIMESERIES-STORE-FILE
003810         INVALID KEY
003820             DISPLAY 'ERROR READING TS FOR WRITE-BACK - '
003830                 WS-TSSTORE-STATUS
003840             PERFORM 999-ABEND
003850         NOT INVALID KEY
003860             MOVE JT-FC1-FLAG (JT-IDX) TO TS-FC1-FLAG
003870             REWRITE TIMESERIES-STORE
003880                 INVALID KEY
003890                     DISPLAY 'ERROR REWRITING TS RECORD - '
003900                         WS-TSSTORE-STATUS
003910                     PERFORM 999-ABEND
003920                 NOT INVALID KEY
003930                     ADD 1 TO WS-WRITE-BACK-COUNT
003940             END-REWRITE
003950     END-READ.
003960*-----------------------------------------------------------------
003970*                   900-TERMINATION
003980*-----------------------------------------------------------------
003990 900-TERMINATION.
004000     CLOSE TIMESERIES-STORE-FILE.
004010     DISPLAY 'AHFTSEV PROCESSING COMPLETE'.
004020     DISPLAY 'AHFTSEV - DUCT STATIC POINTS RETRIEVED - '
004030         WS-DS-COUNT.
004040     DISPLAY 'AHFTSEV - DUCT SP POINTS RETRIEVED     - '
004050         WS-SP-COUNT.
004060     DISPLAY 'AHFTSEV - VFD SPEED POINTS RETRIEVED   - '
004070         WS-VS-COUNT.
004080     DISPLAY 'AHFTSEV - JOINED RECORDS                - '
004090         WS-JOIN-COUNT.
004100     DISPLAY 'AHFTSEV - FC1 FAULTS DETECTED            - '
004110         WS-FAULT-COUNT.
004120     DISPLAY 'AHFTSEV - FAN SPEED RECORDS WRITTEN BACK - '
004130         WS-WRITE-BACK-COUNT.
004140     IF WS-DS-COUNT > 0
004150         DISPLAY 'AHFTSEV - DUCT STATIC STREAM STARTS AT   - '
004160             DS-FIRST-TIMESTAMP
004170     END-IF.
004180     IF WS-VS-COUNT > 0
004190         DISPLAY 'AHFTSEV - VFD SPEED STREAM STARTS AT     - '
004200             VS-FIRST-TIMESTAMP
004210     END-IF.
004220*-----------------------------------------------------------------
004230*                      999-ABEND
004240*-----------------------------------------------------------------
004250 999-ABEND.
004260     DISPLAY 'AHFTSEV - ABNORMAL TERMINATION'.
004270     CLOSE TIMESERIES-STORE-FILE.
004280     MOVE 16 TO RETURN-CODE.
004290     STOP RUN.
