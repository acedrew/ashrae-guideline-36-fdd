000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AHFTSLD.
000030 AUTHOR. T J MCNALLY.
000040 INSTALLATION. FACILITIES ENGINEERING DATA PROCESSING.
000050 DATE-WRITTEN. 09/1989.
000060 DATE-COMPILED.
000070 SECURITY. FACILITIES ENGINEERING - INTERNAL USE ONLY.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SPECIAL-NAMES.
000110     C01 IS TOP-OF-FORM.
000120 INPUT-OUTPUT SECTION.
000130 FILE-CONTROL.
000140     SELECT AHU-READINGS ASSIGN TO AHUREADS
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS WS-AHUREADS-STATUS.
000170     SELECT TIMESERIES-STORE-FILE ASSIGN TO TSSTORE
000180         ORGANIZATION IS INDEXED
000190         ACCESS MODE IS DYNAMIC
000200         RECORD KEY IS TS-KEY OF TIMESERIES-STORE
000210         FILE STATUS IS WS-TSSTORE-STATUS.
000220 DATA DIVISION.
000230 FILE SECTION.
000240 FD  AHU-READINGS
000250     RECORDING MODE IS F.
000260     01  AHU-READING-REC.
000270         COPY AHFREAD.
000280 FD  TIMESERIES-STORE-FILE.
000290     COPY AHFTSR.
000300*****************************************************************
000310*                                                                *
000320*A    ABSTRACT..                                                *
000330*  LOAD PASS OF THE TIMESERIES STORE ROUND TRIP.  READS THE     *
000340*  WIDE AHU READING FILE AND FANS EACH RECORD OUT INTO ONE      *
000350*  KEYED TIMESERIES STORE RECORD PER SENSOR COLUMN, PLUS ONE    *
000360*  REFERENCE RECORD PER SENSOR NAMING THE STORAGE LABEL.        *
000370*                                                                *
000380*J    JCL..                                                     *
000390*                                                                *
000400* //AHFTSLD  EXEC PGM=AHFTSLD                                   *
000410* //SYSOUT   DD SYSOUT=*                                        *
000420* //AHUREADS DD DISP=SHR,DSN=FE.AHU.SENSOR.READINGS              *
000430* //TSSTORE  DD DISP=(NEW,CATLG,DELETE),DSN=FE.AHU.TS.STORE      *
000440* //SYSIPT   DD DUMMY                                            *
000450*                                                                *
000460*P    ENTRY PARAMETERS..                                        *
000470*     NONE.                                                     *
000480*                                                                *
000490*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000500*     I/O ERROR ON FILES                                        *
000510*                                                                *
000520*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000530*     NONE.                                                     *
000540*                                                                *
000550*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000560*     AHFCONS - FC1 SENSOR NAME CONSTANTS                       *
000570*                                                                *
000580*****************************************************************
000590*****************************************************************
000600*    AHFTSLD  -- AHU FDD TIMESERIES STORE - LOAD PASS            *
000610*    FANS EACH WIDE READING RECORD OUT INTO ONE KEYED POINT     *
000620*    RECORD PER SENSOR COLUMN                                    *
000630*-----------------------------------------------------------------
000640* CHANGE LOG..                                                   *
000650*  1989-09-12  TJM  CR40180  ORIGINAL PROGRAM - TS STORE LOAD   *
000660*  1990-03-08  RLH  CR40188  ADDED PER-SENSOR REFERENCE RECORD  *
000670*  1992-11-30  TJM  CR40211  CONFORMED KEY LAYOUT TO WIDENED    *
000680*                            AHFTSR RECORD                      *
000690*  1996-05-14  RLH  CR40233  ADDED DUCT-STATIC SETPOINT SENSOR  *
000700*                            COLUMN                              *
000710*  1998-12-02  TJM  CR41901  Y2K - VERIFIED 4-DIGIT YEAR IN     *
000720*                            TS-KEY                              *
000730*  2003-06-20  RLH  CR40268  ADDED VFD-SPEED WHOLE-PERCENT      *
000740*                            RESCALE FOR AHFTSEV                *
000750*  2011-07-18  TJM  CR40286  ADDED SENSOR-COLUMN BOUNDS CONSTANT*
000760*                            AND CONSTANTS LEVEL DISPLAY AT INIT*
000770*****************************************************************
000780 EJECT
000790 WORKING-STORAGE SECTION.
000800 01  FILLER PIC X(32)
000810     VALUE 'AHFTSLD WORKING STORAGE BEGINS '.
000820*****************************************************************
000830*    READ-ONLY ENGINEERING CONSTANTS
000840*****************************************************************
000850     COPY AHFCONS.
000860*****************************************************************
000870*    SWITCHES AND FILE STATUS
000880*****************************************************************
000890 01  WS-SWITCHES.
000900     05  WS-EOF-IND                    PIC X(01) VALUE 'N'.
000910         88  END-OF-FILE                     VALUE 'Y'.
000920         88  NOT-END-OF-FILE                 VALUE 'N'.
000930     05  FILLER                        PIC X(10).
000940 01  WS-FILE-STATUS-AREA.
000950     05  WS-AHUREADS-STATUS            PIC X(02).
000960         88  AHUREADS-OK                     VALUE '00'.
000970         88  AHUREADS-EOF                    VALUE '10'.
000980     05  WS-TSSTORE-STATUS             PIC X(02).
000990         88  TSSTORE-OK                      VALUE '00'.
001000         88  TSSTORE-DUPLICATE-KEY           VALUE '22'.
001010     05  FILLER                        PIC X(08).
001020 01  WS-ALL-STATUSES REDEFINES WS-FILE-STATUS-AREA.
001030     05  WS-ALL-STATUSES-TEXT          PIC X(12).
001040*****************************************************************
001050*    SENSOR-COLUMN FAN-OUT TABLE - POINT NAME AND REDEFINED
001060*    VIEW OF THE SOURCE VALUE FOR EACH OF THE NINE AHU-READING
001070*    SENSOR/SIGNAL COLUMNS CARRIED ON EVERY INPUT RECORD
001080*****************************************************************
001090 77  WS-MAX-SENSOR-COLUMNS          PIC S9(2) COMP VALUE 9.
001100 01  WS-SENSOR-POINT-NAMES.
001110     05  WS-POINT-NAME-TABLE OCCURS 9 TIMES
001120                              INDEXED BY WP-IDX
001130                              PIC X(40).
001140 01  WS-SENSOR-POINT-NAMES-REDEF REDEFINES WS-SENSOR-POINT-NAMES.
001150     05  WP-NAME-MAT                   PIC X(40).
001160     05  WP-NAME-RAT                   PIC X(40).
001170     05  WP-NAME-OAT                   PIC X(40).
001180     05  WP-NAME-DUCT-STATIC           PIC X(40).
001190     05  WP-NAME-DUCT-SP               PIC X(40).
001200     05  WP-NAME-VFD-SPEED             PIC X(40).
001210     05  WP-NAME-HTG-SIG               PIC X(40).
001220     05  WP-NAME-CLG-SIG               PIC X(40).
001230     05  WP-NAME-ECON-SIG              PIC X(40).
001240 01  WS-SENSOR-VALUE-TABLE.
001250     05  WS-SENSOR-VALUE OCCURS 9 TIMES
001260                          INDEXED BY WV-IDX
001270                          PIC S9(5)V9(4) COMP-3.
001280 01  WS-SENSOR-VALUE-REDEF REDEFINES WS-SENSOR-VALUE-TABLE.
001290     05  WV-VALUE-MAT                  PIC S9(5)V9(4) COMP-3.
001300     05  WV-VALUE-RAT                  PIC S9(5)V9(4) COMP-3.
001310     05  WV-VALUE-OAT                  PIC S9(5)V9(4) COMP-3.
001320     05  WV-VALUE-DUCT-STATIC          PIC S9(5)V9(4) COMP-3.
001330     05  WV-VALUE-DUCT-SP              PIC S9(5)V9(4) COMP-3.
001340     05  WV-VALUE-VFD-SPEED            PIC S9(5)V9(4) COMP-3.
001350     05  WV-VALUE-HTG-SIG              PIC S9(5)V9(4) COMP-3.
001360     05  WV-VALUE-CLG-SIG              PIC S9(5)V9(4) COMP-3.
001370     05  WV-VALUE-ECON-SIG             PIC S9(5)V9(4) COMP-3.
001380*****************************************************************
001390*    PROGRAM COUNTERS
001400*****************************************************************
001410 01  WS-COUNTERS.
001420     05  WS-RECORD-COUNT                PIC S9(7) COMP VALUE 0.
001430     05  WS-POINT-RECORD-COUNT          PIC S9(7) COMP VALUE 0.
001440     05  WS-REF-RECORD-COUNT            PIC S9(7) COMP VALUE 0.
001450     05  FILLER                         PIC X(04).
001460 PROCEDURE DIVISION.
001470*-----------------------------------------------------------------
001480*                   000-MAINLINE                                 *
001490*-----------------------------------------------------------------
001500 000-MAINLINE.
001510     PERFORM 100-INITIALIZATION.
001520     PERFORM 200-PROCESS-MAINLINE
001530         UNTIL END-OF-FILE.
001540     PERFORM 900-TERMINATION.
001550     STOP RUN.
001560*-----------------------------------------------------------------
001570*                   100-INITIALIZATION
001580*-----------------------------------------------------------------
001590 100-INITIALIZATION.
001600     DISPLAY 'AHFTSLD - CONSTANTS LEVEL - ' AHF-CONS-LEVEL.
001610     PERFORM 110-LOAD-POINT-NAMES.
001620     PERFORM 120-OPEN-FILES.
001630     PERFORM 130-READ-AHU-READING.
001640 110-LOAD-POINT-NAMES.
001650     MOVE 'Mixed_Air_Temperature_Sensor'
001660         TO WP-NAME-MAT.
001670     MOVE 'Return_Air_Temperature_Sensor'
001680         TO WP-NAME-RAT.
001690     MOVE 'Outside_Air_Temperature_Sensor'
001700         TO WP-NAME-OAT.
001710     MOVE AHF-TS-NAME-DUCT-STATIC
001720         TO WP-NAME-DUCT-STATIC.
001730     MOVE AHF-TS-NAME-DUCT-SP
001740         TO WP-NAME-DUCT-SP.
001750     MOVE AHF-TS-NAME-VFD-SPEED
001760         TO WP-NAME-VFD-SPEED.
001770     MOVE 'Heating_Valve_Command_Sensor'
001780         TO WP-NAME-HTG-SIG.
001790     MOVE 'Cooling_Valve_Command_Sensor'
001800         TO WP-NAME-CLG-SIG.
001810     MOVE 'Economizer_Damper_Command_Sensor'
001820         TO WP-NAME-ECON-SIG.
001830 120-OPEN-FILES.
001840     OPEN INPUT AHU-READINGS.
001850     IF NOT AHUREADS-OK
001860         DISPLAY 'ERROR OPENING AHU READINGS FILE - '
001870             WS-AHUREADS-STATUS
001880         PERFORM 999-ABEND
001890     END-IF.
001900     OPEN OUTPUT TIMESERIES-STORE-FILE.
001910     IF NOT TSSTORE-OK
001920         DISPLAY 'ERROR OPENING TIMESERIES STORE - '
001930             WS-TSSTORE-STATUS
001940         PERFORM 999-ABEND
001950     END-IF.
001960     PERFORM 140-WRITE-REFERENCE-RECORDS
001970         VARYING WP-IDX FROM 1 BY 1
001980         UNTIL WP-IDX > WS-MAX-SENSOR-COLUMNS.
001990 130-READ-AHU-READING.
002000     READ AHU-READINGS
002010         AT END
002020             SET END-OF-FILE TO TRUE
002030         NOT AT END
002040             ADD 1 TO WS-RECORD-COUNT
002050     END-READ.
002060*-----------------------------------------------------------------
002070*                   140-WRITE-REFERENCE-RECORDS                  *
002080*    ONE PLACEHOLDER RECORD PER SENSOR, TIMESTAMP BLANK, SO THE  *
002090*    STORAGE LABEL IS ON FILE EVEN FOR A SENSOR WITH NO READINGS *
002100*-----------------------------------------------------------------
002110 140-WRITE-REFERENCE-RECORDS.
002120     MOVE WS-POINT-NAME-TABLE (WP-IDX) TO TS-SENSOR-NAME.
002130     MOVE SPACES TO TS-TIMESTAMP.
002140     MOVE 0 TO TS-VALUE.
002150     MOVE 0 TO TS-FC1-FLAG.
002160     WRITE TIMESERIES-STORE
002170         INVALID KEY
002180             DISPLAY 'ERROR WRITING TS REFERENCE RECORD - '
002190                 WS-TSSTORE-STATUS
002200             PERFORM 999-ABEND
002210         NOT INVALID KEY
002220             ADD 1 TO WS-REF-RECORD-COUNT
002230     END-WRITE.
002240*-----------------------------------------------------------------
002250*                   200-PROCESS-MAINLINE
002260*-----------------------------------------------------------------
002270 200-PROCESS-MAINLINE.
002280     PERFORM 210-FAN-OUT-ONE-RECORD.
002290     PERFORM 130-READ-AHU-READING.
002300 210-FAN-OUT-ONE-RECORD.
002310     MOVE READ-MAT        TO WV-VALUE-MAT.
002320     MOVE READ-RAT        TO WV-VALUE-RAT.
002330     MOVE READ-OAT        TO WV-VALUE-OAT.
002340     MOVE READ-DUCT-STATIC TO WV-VALUE-DUCT-STATIC.
002350     MOVE READ-DUCT-SP    TO WV-VALUE-DUCT-SP.
002360*    STORE CARRIES FAN SPEED AS A WHOLE PERCENT - AHFTSEV
002370*    DIVIDES BACK DOWN TO A 0-1 FRACTION BEFORE EVALUATING FC1.
002380     COMPUTE WV-VALUE-VFD-SPEED = READ-VFD-SPEED * 100.
002390     MOVE READ-HTG-SIG    TO WV-VALUE-HTG-SIG.
002400     MOVE READ-CLG-SIG    TO WV-VALUE-CLG-SIG.
002410     MOVE READ-ECON-SIG   TO WV-VALUE-ECON-SIG.
002420     PERFORM 220-WRITE-ONE-POINT-RECORD
002430         VARYING WV-IDX FROM 1 BY 1
002440         UNTIL WV-IDX > WS-MAX-SENSOR-COLUMNS.
002450*-----------------------------------------------------------------
002460*                   220-WRITE-ONE-POINT-RECORD
002470*-----------------------------------------------------------------
002480 220-WRITE-ONE-POINT-RECORD.
002490     MOVE WS-POINT-NAME-TABLE (WV-IDX) TO TS-SENSOR-NAME.
002500     MOVE READ-TIMESTAMP TO TS-TIMESTAMP.
002510     MOVE WS-SENSOR-VALUE (WV-IDX) TO TS-VALUE.
002520     MOVE 0 TO TS-FC1-FLAG.
002530     WRITE TIMESERIES-STORE
002540         INVALID KEY
002550             DISPLAY 'ERROR WRITING TS POINT RECORD - '
002560                 WS-TSSTORE-STATUS
002570             PERFORM 999-ABEND
002580         NOT INVALID KEY
002590             ADD 1 TO WS-POINT-RECORD-COUNT
002600     END-WRITE.
002610*-----------------------------------------------------------------
002620*                   900-TERMINATION
002630*-----------------------------------------------------------------
002640 900-TERMINATION.
002650     PERFORM 910-CLOSE-FILES.
002660     PERFORM 920-DISPLAY-COUNTERS.
002670 910-CLOSE-FILES.
002680     CLOSE AHU-READINGS
002690           TIMESERIES-STORE-FILE.
002700 920-DISPLAY-COUNTERS.
002710     DISPLAY 'AHFTSLD PROCESSING COMPLETE'.
002720     DISPLAY 'AHFTSLD - READING RECORDS READ  - ' WS-RECORD-COUNT.
002730     DISPLAY 'AHFTSLD - REFERENCE RECS WRITTEN - '
002740         WS-REF-RECORD-COUNT.
002750     DISPLAY 'AHFTSLD - POINT RECORDS WRITTEN  - '
002760         WS-POINT-RECORD-COUNT.
002770     DISPLAY 'AHFTSLD - FINAL FILE STATUSES    - '
002780         WS-ALL-STATUSES-TEXT.
002790*-----------------------------------------------------------------
002800*                      999-ABEND                                 *
002810*-----------------------------------------------------------------
002820 999-ABEND.
002830     DISPLAY 'AHFTSLD - ABNORMAL TERMINATION'.
002840     CLOSE AHU-READINGS
002850           TIMESERIES-STORE-FILE.
002860     MOVE 16 TO RETURN-CODE.
002870     STOP RUN.
