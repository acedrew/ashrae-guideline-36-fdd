000010*****************************************************************
000020*    AHFTSR   --  TIMESERIES STORE - KEYED POINT RECORD          *
000030*    COPY MEMBER - INDEXED FILE, KEY IS SENSOR NAME + TIMESTAMP  *
000040*-----------------------------------------------------------------
000050* MAINT LOG..                                                    *
000060*  2006-11-02  TJM  CR40240  ORIGINAL MEMBER FOR TS STORE LOAD   *
000070*  2006-11-22  TJM  CR40251  ADDED PERCENT-VIEW REDEFINES FOR VFD*
000080*****************************************************************
000090 01  TIMESERIES-STORE.
000100     05  TS-KEY.
000110         10  TS-SENSOR-NAME            PIC X(40).
000120         10  TS-TIMESTAMP              PIC X(19).
000130     05  TS-VALUE                      PIC S9(5)V9(4).
000140* ALTERNATE VIEW OF TS-VALUE SPLIT INTO WHOLE/FRACTION, USED BY
000150* THE RESCALE STEP WHEN A RAW VFD PERCENT (0-100) IS SHIFTED TO
000160* A 0-1 FRACTION BEFORE THE FC1 EVALUATOR SEES IT.
000170     05  TS-VALUE-PARTS REDEFINES TS-VALUE.
000180         10  TS-VALUE-WHOLE            PIC S9(5).
000190         10  TS-VALUE-FRACTION         PIC 9(4).
000200     05  TS-FC1-FLAG                   PIC 9.
000210         88  TS-FC1-FAULT-ON          VALUE 1.
000220     05  FILLER                        PIC X(11).
